000100********************************************
000110*                                         *
000120* Record Definition For Membership        *
000130*      Working Table (one member's run)   *
000140*                                         *
000150********************************************
000160* Entry size 30 bytes padded to 38 by filler.
000170* Table sized for 200 actions per member - RESIZE if Rons roster
000180* board ever lets anyone rack up more transfers than that in one
000190*hitch.
000200*
000210*05/02/26 vbc - Created, pulled out of milrtn so milstr could
000220*share it.
000230*12/02/26 vbc - Added Shp-Start-Jdn / Shp-End-Jdn so
000240*common-milcvdt
000250*               only has to be called once per date, not once per
000260*               comparison.
000270*
000280  01  MIL-Shp-Table.
000290      03  Shp-Count             pic 9(4)  comp.
000300      03  Shp-Entry             occurs 200 times indexed by
000310             Shp-Ix.
000320          05  Shp-Start-Date    pic x(10).
000330*yyyy-mm-dd
000340          05  Shp-Start-Jdn     pic 9(7)  comp.
000350*common-milcvdt binary day no.
000360          05  Shp-End-Date      pic x(10).
000370*yyyy-mm-dd
000380          05  Shp-End-Jdn       pic 9(7)  comp.
000390          05  Shp-Squad         pic xx.
000400*normalized digits, or spaces
000410          05  Shp-Platoon       pic x.
000420          05  Shp-Company       pic x.
000430          05  Shp-Battalion     pic x(3).
000440*1-7 / 2-7 / 3-7 / ACD / spaces
000450          05  Shp-Cohort        pic x(7).
000460*yyyy-mm of Shp-Start-Date
000470          05  filler            pic x(8).
000480*
000490
