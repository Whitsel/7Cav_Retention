000100*****************************************************************
000110*                                                              *
000120*               Date Validation & Conversion                   *
000130*                 (Milpacs batch - day number form)             *
000140*****************************************************************
000150*
000160  identification   division.
000170*========================
000180*
000190***
000200       Program-Id.         milcvdt.
000210***
000220*   Author.             V B Coen FBCS, FIDM, FIDPM, 04/02/2026.
000230*                       For Applewood Computers.
000240***
000250*   Installation.       Applewood Computers - Milpacs batch
000260*suite.
000270***
000280*   Date-Written.       04/02/2026.
000290***
000300*   Date-Compiled.
000310***
000320*   Security.           Copyright (C) 2026 & later, Vincent Bryan
000330*Coen.
000340*                       Distributed under the GNU General Public
000350*License.
000360*                       See the file COPYING for details.
000370***
000380*   Remarks.            Converts and checks dates held as 10
000390*chars
000400*                       yyyy-mm-dd to/from a binary day number,
000410*so
000420*                       that milmemb / milrtn / milstr can add,
000430*                       subtract and compare dates with plain ADD
000440*                       and SUBTRACT instead of string slicing.
000450*
000460*                       No FUNCTION INTEGER-OF-DATE /
000470*DATE-OF-INTEGER
000480*                       here - too new for how this shop writes
000490*a date
000500*                       routine, so the day number below is
000510*                       worked out long hand (the usual Julian
000520*Day
000530*                       Number arithmetic, march-based year so
000540*none
000550*                       of the divides go negative).
000560***
000570*   Version.            1.00 of 04/02/2026.
000580*****
000590*
000600*Changes:
000610*04/02/2002 vbc - Y2K date-format sweep on the shared date
000620*                 library - every caller confirmed to carry a
000630*                 full 4-digit century, this routine included.
000640*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000650*                 compiler - no source changes needed here bar
000660*                 the recompile.
000670*19/10/2016 vbc - Reworked the day-number arithmetic to the
000680*                 march-based year trick so none of the divides
000690*                 go negative - old version broke on dates before
000700*                 1 March.
000710*08/04/2018 vbc - Pulled the date routine out of each caller and
000720*                 into the shared common library proper - was
000730*                 being duplicated inline in three places.
000740*16/04/2024 vbc - Copyright notice update superseding all
000750*                 previous notices.
000760*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000770*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000780*04/02/2026 vbc - 1.00 Created for the Milpacs retention/strength
000790*                      batch, written long hand without the
000800*newer
000810*                      intrinsic FUNCTIONs.
000820*10/02/2026 vbc -   .1 Milcvdt-Func 2 (day no to date) was
000830*leaving
000840*                      Milcvdt-Date as "00/00/0000" shape, UK
000850*order.
000860*                      Fixed to build yyyy-mm-dd as milrtn/milstr
000870*need.
000880*
000890*****************************************************************
000900**********
000910*
000920*Copyright Notice.
000930*****************
000940*
000950*These files and programs are part of the Applewood Computers
000960*Accounting
000970*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000980*
000990*This program is now free software; you can redistribute it
001000*and/or modify it
001010*under the terms of the GNU General Public License as published
001020*by the
001030*Free Software Foundation; version 3 and later as revised for
001040*personal
001050*usage only and that includes for use within a business but
001060*without
001070*repackaging or for Resale in any way.
001080*
001090*ACAS is distributed in the hope that it will be useful, but
001100*WITHOUT
001110*ANY WARRANTY; without even the implied warranty of
001120*MERCHANTABILITY or
001130*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001140*License
001150*for more details.
001160*
001170*****************************************************************
001180**********
001190*
001200  environment      division.
001210*========================
001220*
001230  configuration    section.
001240*-----------------------
001250  special-names.
001260      class Upper-Alpha    is "A" thru "Z"
001270      class Numeric-Digit  is "0" thru "9"
001280      upsi-0 on status is WS-Trace-On
001290      c01 is Top-Of-Form.
001300*
001310  input-output     section.
001320*-----------------------
001330*
001340  data             division.
001350*========================
001360  working-storage  section.
001370*-----------------------
001380*
001390  01  WS-Data.
001400      03  WS-Jd-Year          pic 9(4)   comp.
001410      03  WS-Jd-Month         pic 99     comp.
001420      03  WS-Jd-Day           pic 99     comp.
001430      03  WS-Adj-Year         pic 9(4)   comp.
001440*march-based year
001450      03  WS-Adj-Month        pic 99     comp.
001460*march = 1 .. february = 14
001470      03  WS-T1               pic 9(9)   comp.
001480      03  WS-T2               pic 9(9)   comp.
001490      03  WS-T3               pic 9(9)   comp.
001500      03  WS-L                pic 9(9)   comp.
001510      03  WS-N                pic 9(9)   comp.
001520      03  WS-I                pic 9(9)   comp.
001530      03  filler              pic x(4).
001540*
001550  01  Date-Fields.
001560      03  Test-Date.
001570          05  TD-Yyyy         pic 9(4).
001580          05  filler          pic x      value "-".
001590          05  TD-Mm           pic 99.
001600          05  filler          pic x      value "-".
001610          05  TD-Dd           pic 99.
001620      03  Test-Date9  redefines Test-Date pic x(10).
001630*
001640*UK-order debug view - left over from the dd/mm/ccYY days this
001650*shop used to key dates in, kept here so a DISPLAY of
001660*Test-Date-Display still reads the way a trace date is used to.
001670      03  Test-Date-Display  redefines Test-Date.
001680          05  TDD-Mm          pic 99.
001690          05  filler          pic x.
001700          05  TDD-Dd          pic 99.
001710          05  filler          pic x.
001720          05  TDD-Yyyy        pic 9(4).
001730*
001740  linkage          section.
001750*-----------------------
001760*
001770**********
001780*milcvdt *
001790**********
001800*
001810  01  Milcvdt-WS.
001820      03  Milcvdt-Func        pic 9.
001830*1 = date to day no, 2 = day no to date
001840      03  Milcvdt-Date        pic x(10).
001850*yyyy-mm-dd
001860      03  Milcvdt-Date-Grp  redefines Milcvdt-Date.
001870          05  Mcd-Yyyy        pic x(4).
001880          05  filler          pic x.
001890          05  Mcd-Mm          pic xx.
001900          05  filler          pic x.
001910          05  Mcd-Dd          pic xx.
001920*
001930      03  Milcvdt-Jdn         pic 9(7) comp.
001940      03  Milcvdt-Valid       pic x.
001950*Y or N - date in error on func 1
001960*
001970  procedure        division using  Milcvdt-WS.
001980*=========================================
001990*
002000      move     "Y"  to  Milcvdt-Valid.
002010      if       Milcvdt-Func = 2
002020               go to  MC-Day-No-To-Date.
002030*
002040  MC-Date-To-Day-No.
002050*
002060* Requires yyyy-mm-dd in Milcvdt-Date, returns the binary day
002070*number
002080* in Milcvdt-Jdn.  Milcvdt-Valid set to N if the date is not
002090*numeric
002100* or the month/day are out of range - no attempt made to check
002110*for
002120* 30 Feb etc, that is the callers job if it cares.
002130*
002140      move     Milcvdt-Date  to  Test-Date9.
002150      if       TD-Yyyy not numeric or
002160               TD-Mm   not numeric or
002170               TD-Dd   not numeric or
002180               TD-Mm   < 01 or > 12 or
002190               TD-Dd   < 01 or > 31
002200               move   "N"  to  Milcvdt-Valid
002210               move   zero to  Milcvdt-Jdn
002220               go to  MC-Exit.
002230*
002240      move     TD-Yyyy  to  WS-Jd-Year.
002250      move     TD-Mm    to  WS-Jd-Month.
002260      move     TD-Dd    to  WS-Jd-Day.
002270*
002280*Shift to a March-based year so Jan/Feb fall at the tail of the
002290*PREVIOUS year - keeps every divide below working on positive
002300*numbers.
002310*
002320      if       WS-Jd-Month > 2
002330               move  WS-Jd-Year   to  WS-Adj-Year
002340               move  WS-Jd-Month  to  WS-Adj-Month
002350      else
002360               subtract 1     from WS-Jd-Year giving WS-Adj-Year
002370               add      12    to   WS-Jd-Month giving
002380             WS-Adj-Month.
002390*
002400      compute  WS-T1 = (153 * (WS-Adj-Month - 3) + 2) / 5.
002410      compute  WS-T2 = 365 * WS-Adj-Year.
002420      compute  WS-T3 = (WS-Adj-Year / 4) - (WS-Adj-Year / 100)
002430                     + (WS-Adj-Year / 400).
002440*
002450      compute  Milcvdt-Jdn = WS-Jd-Day + WS-T1 + WS-T2 + WS-T3 +
002460             1721119.
002470      go       to MC-Exit.
002480*
002490  MC-Day-No-To-Date.
002500*
002510* Requires the binary day number in Milcvdt-Jdn, returns
002520*yyyy-mm-dd
002530* in Milcvdt-Date.  Inverse of the above, same march-based trick.
002540*
002550      add      68569         to   Milcvdt-Jdn  giving WS-L.
002560      compute  WS-N = (4 * WS-L) / 146097.
002570      compute  WS-L = WS-L - ((146097 * WS-N + 3) / 4).
002580      compute  WS-I = (4000 * (WS-L + 1)) / 1461001.
002590      compute  WS-L = WS-L - ((1461 * WS-I) / 4) + 31.
002600      compute  WS-T1 = (80 * WS-L) / 2447.
002610      compute  WS-Jd-Day = WS-L - ((2447 * WS-T1) / 80).
002620      compute  WS-L = WS-T1 / 11.
002630      compute  WS-Jd-Month = WS-T1 + 2 - (12 * WS-L).
002640      compute  WS-Jd-Year = 100 * (WS-N - 49) + WS-I + WS-L.
002650*
002660      move     WS-Jd-Year  to  TD-Yyyy.
002670      move     WS-Jd-Month to  TD-Mm.
002680      move     WS-Jd-Day   to  TD-Dd.
002690      move     Test-Date9  to  Milcvdt-Date.
002700*
002710  MC-Exit.
002720      exit     program.
002730*
002740
