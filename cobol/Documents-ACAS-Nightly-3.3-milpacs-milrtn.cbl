000100*****************************************************************
000110*                                                              *
000120*             Cohort Retention Analysis  -  Milpacs            *
000130*                                                              *
000140*****************************************************************
000150*
000160  identification          division.
000170*================================
000180*
000190       program-id.       milrtn.
000200***
000210*   Author.           V B Coen FBCS, FIDM, FIDPM, 07/02/2026.
000220*                     For Applewood Computers.
000230***
000240*   Installation.     Applewood Computers - Milpacs batch suite.
000250***
000260*   Date-Written.     07/02/2026.
000270***
000280*   Date-Compiled.
000290***
000300*   Security.         Copyright (C) 2026, Vincent Bryan Coen.
000310*                     Distributed under the GNU General Public
000320*License.
000330*                     See the file COPYING for details.
000340***
000350*   Remarks.          Reads the Milpacs member service-record
000360*file,
000370*                     rebuilds every member's squad history via
000380*                     milmemb, groups the spells by join-month
000390*cohort
000400*                     and unit, and reports what percentage of
000410*each
000420*                     cohort is still serving at 30/90/180/365
000430*days.
000440*
000450*                     Same open / build / report / close shape as
000460*our
000470*                     other batch print jobs, but the Report
000480*Writer has
000490*                     gone - this writes a plain line sequential
000500*                     report, one record per cohort/unit group,
000510*                     not a print spool job.
000520***
000530*   Version.          1.00 of 07/02/2026.
000540***
000550*   Called Modules.   milmemb, milcvdt.
000560***
000570*   Files used :
000580*                     MBRFILE.   Member service records (input).
000590*                     RTNFILE.   Cohort retention report
000600*(output).
000610***
000620*   Error messages used.
000630*                     RT001 - RT003.
000640***
000650*Changes:
000660*04/02/2002 vbc - Y2K sweep on the cohort retention reporting
000670*                 chain - confirmed the run-date and member-break
000680*                 dates all carry a full 4-digit century.
000690*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000700*                 compiler - recompiled clean, no source changes.
000710*19/10/2016 vbc - Reworked the control-break detect to compare
000720*                 Mbr-Member-Id alone, not the whole input
000730*                 record, after a duplicate-merge was traced to
000740*                 trailing filler differences between two lines.
000750*08/04/2018 vbc - Pulled the retention percentage and strength
000760*                 band calcs out into their own paragraphs so
000770*                 milstr could share the same rounding rules.
000780*16/04/2024 vbc - Copyright notice update superseding all
000790*                 previous notices.
000800*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000810*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000820*07/02/2026 vbc - 1.00 Created for the Milpacs retention/strength
000830*batch.
000840*12/02/2026 vbc -   .1 Member-break test was comparing on the
000850*whole
000860*                      input record, not just Mbr-Member-Id - two
000870*                      members with the same first details line
000880*were
000890*                      being merged into one. Fixed at aa025.
000900*18/02/2026 vbc -   .2 Batch run date (for closing a still-open
000910*spell)
000920*                      now comes from the system date, not a
000930*literal.
000940*
000950*****************************************************************
000960**********
000970*
000980*Copyright Notice.
000990*****************
001000*
001010*These files and programs are part of the Applewood Computers
001020*Accounting
001030*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
001040*
001050*This program is now free software; you can redistribute it
001060*and/or modify it
001070*under the terms of the GNU General Public License as published
001080*by the
001090*Free Software Foundation; version 3 and later as revised for
001100*personal
001110*usage only and that includes for use within a business but
001120*without
001130*repackaging or for Resale in any way.
001140*
001150*ACAS is distributed in the hope that it will be useful, but
001160*WITHOUT
001170*ANY WARRANTY; without even the implied warranty of
001180*MERCHANTABILITY or
001190*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001200*License
001210*for more details.
001220*
001230*****************************************************************
001240**********
001250*
001260  environment              division.
001270*================================
001280*
001290  configuration            section.
001300*-----------------------
001310  special-names.
001320      class Upper-Alpha    is "A" thru "Z"
001330      class Numeric-Digit  is "0" thru "9"
001340      upsi-0 on status is RT-Trace-On
001350      c01 is Top-Of-Form.
001360*
001370  input-output             section.
001380*-----------------------
001390  file-control.
001400      select   Mbr-File    assign       "MBRFILE"
001410                     organization line sequential
001420                     status       Mbr-File-Status.
001430*
001440      select   Rtn-File     assign       "RTNFILE"
001450                     organization line sequential
001460                     status       Rtn-File-Status.
001470*
001480  data                     division.
001490*================================
001500*
001510  file section.
001520*
001530  fd  Mbr-File.
001540  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilmbr.cob".
001550*
001560  fd  Rtn-File.
001570  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilrtn.cob".
001580*
001590  working-storage section.
001600*-----------------------
001610*
001620  77  Prog-Name                pic x(16)  value "milrtn (1.00)".
001630*
001640  01  WS-File-Status.
001650      03  Mbr-File-Status      pic xx     value zero.
001660      03  Rtn-File-Status      pic xx     value zero.
001670      03  filler               pic x(2).
001680*
001690  01  WS-Switches.
001700      03  WS-Eof-Mbr           pic x      value "N".
001710      03  WS-First-Member      pic x      value "Y".
001720      03  filler               pic x(2).
001730*
001740  01  WS-Error-Msgs.
001750      03  RT001                pic x(40)  value
001760               "RT001 Member file open failed status =".
001770      03  RT002                pic x(40)  value
001780               "RT002 Retention file open failed status=".
001790      03  RT003                pic x(40)  value
001800               "RT003 Unexpected read error status =".
001810      03  WS-Msg-Status         pic xx.
001820      03  filler                pic x(8).
001830*
001840*One held-member's events, built up until the member id breaks,
001850*then handed to milmemb.
001860*
001870  01  WS-Hold-Member.
001880      03  WS-Hold-Member-Id     pic 9(8).
001890      03  filler                pic x(2).
001900      03  WS-Hold-Username      pic x(30).
001910  01  WS-Hold-Uname-Peek  redefines  WS-Hold-Username.
001920*First-name part only - used by the trace DISPLAY under
001930*UPSI-0 so the log line does not run the full 30 bytes.
001940      03  WS-Hu-Peek            pic x(12).
001950      03  filler                pic x(18).
001960*
001970  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilevt.cob".
001980*
001990  77  WS-Today-Jdn              pic 9(7)  comp.
002000  01  WS-Sys-Date.
002010      03  WS-Sys-Yyyy           pic 9(4).
002020      03  WS-Sys-Mm             pic 99.
002030      03  WS-Sys-Dd             pic 99.
002040      03  filler                pic x(9).
002050  01  WS-Today-Text.
002060      03  WS-Today-Yyyy         pic 9(4).
002070      03  filler                pic x      value "-".
002080      03  WS-Today-Mm           pic 99.
002090      03  filler                pic x      value "-".
002100      03  WS-Today-Dd           pic 99.
002110  01  WS-Today-Text9  redefines WS-Today-Text pic x(10).
002120*
002130  01  WS-Sub-Calls.
002140      03  WS-Milcvdt-WS.
002150          05  WS-Mc-Func        pic 9.
002160          05  WS-Mc-Date        pic x(10).
002170          05  WS-Mc-Jdn         pic 9(7)   comp.
002180          05  WS-Mc-Valid       pic x.
002190      03  filler                pic x(4).
002200*
002210  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilshp.cob".
002220*
002230*All memberships accumulated across every member.
002240*
002250  01  WS-All-Table.
002260      03  WS-All-Count          pic 9(4)  comp.
002270      03  WS-All-Entry    occurs 2000 times indexed by All-Ix.
002280          05  WS-All-Start-Jdn  pic 9(7)  comp.
002290          05  WS-All-End-Jdn    pic 9(7)  comp.
002300          05  WS-All-Cohort     pic x(7).
002310          05  WS-All-Squad      pic xx.
002320          05  WS-All-Platoon    pic x.
002330          05  WS-All-Company    pic x.
002340          05  WS-All-Battalion  pic x(3).
002350          05  filler            pic x(3).
002360*
002370*One row per cohort/unit group.
002380*
002390  01  WS-Group-Table.
002400      03  WS-Group-Count         pic 9(4)  comp.
002410      03  WS-Group-Entry   occurs 500 times indexed by Grp-Ix.
002420          05  WS-Grp-Cohort       pic x(7).
002430          05  WS-Grp-Squad        pic xx.
002440          05  WS-Grp-Platoon      pic x.
002450          05  WS-Grp-Company      pic x.
002460          05  WS-Grp-Battalion    pic x(3).
002470          05  WS-Grp-Total        pic 9(5) comp.
002480          05  WS-Grp-Min-Start    pic 9(7) comp.
002490          05  WS-Grp-Retained     pic 9(5) comp occurs 4.
002500          05  WS-Grp-Ret-Named redefines WS-Grp-Retained.
002510              07  WS-Grp-Ret-30   pic 9(5) comp.
002520              07  WS-Grp-Ret-90   pic 9(5) comp.
002530              07  WS-Grp-Ret-180  pic 9(5) comp.
002540              07  WS-Grp-Ret-365  pic 9(5) comp.
002550          05  filler              pic x(4).
002560*
002570  01  WS-Intervals.
002580      03  WS-Interval-Days pic 9(3)  comp  occurs 4
002590               value 30, 90, 180, 365.
002600      03  filler           pic x(4).
002610*
002620  01  WS-Work.
002630      03  WS-Check-Jdn          pic 9(7)  comp.
002640      03  WS-Pct-Table          pic 9(3)v99 occurs 4 comp-3.
002650      03  WS-Unstr-Count        pic 9(2)  comp.
002660      03  WS-Assigned-Pos       pic 9(3)  comp.
002670      03  WS-Scan-I             pic 9(3)  comp.
002680      03  WS-Found-Assigned     pic x.
002690      03  filler                pic x(3).
002700*
002710  procedure division.
002720*=================
002730*
002740  aa000-Main.
002750*
002760      perform  aa010-Open-Files       thru  aa010-Exit.
002770      perform  aa015-Get-Today        thru  aa015-Exit.
002780      perform  aa020-Load-All-Members thru  aa020-Exit.
002790      perform  aa030-Build-Groups     thru  aa030-Exit.
002800      perform  aa050-Compute-Retention thru aa050-Exit.
002810      perform  aa060-Write-Groups     thru  aa060-Exit.
002820      perform  aa900-Close-Files      thru  aa900-Exit.
002830      goback.
002840*
002850  aa000-Exit.
002860      exit.
002870*
002880  aa010-Open-Files.
002890      open     input  Mbr-File.
002900      if       Mbr-File-Status not = "00"
002910               move   Mbr-File-Status  to  WS-Msg-Status
002920               display RT001 " " WS-Msg-Status
002930               stop    run.
002940*
002950      open     output Rtn-File.
002960      if       Rtn-File-Status not = "00"
002970               move   Rtn-File-Status  to  WS-Msg-Status
002980               display RT002 " " WS-Msg-Status
002990               close   Mbr-File
003000               stop    run.
003010*
003020  aa010-Exit.
003030      exit.
003040*
003050  aa015-Get-Today.
003060      accept   WS-Sys-Date from date yyyymmdd.
003070      move     WS-Sys-Yyyy to  WS-Today-Yyyy.
003080      move     WS-Sys-Mm   to  WS-Today-Mm.
003090      move     WS-Sys-Dd   to  WS-Today-Dd.
003100      move     1           to  WS-Mc-Func.
003110      move     WS-Today-Text9 to WS-Mc-Date.
003120      call     "milcvdt"   using  WS-Milcvdt-WS.
003130      move     WS-Mc-Jdn   to  WS-Today-Jdn.
003140*
003150  aa015-Exit.
003160      exit.
003170*
003180  aa020-Load-All-Members.
003190*
003200* Input is one logical record per personnel action, all of one
003210* member's records contiguous (member id + date pre-sorted, per t
003220*he
003230* spec's notes on the input file) - a classic control break on
003240* Mbr-Member-Id, each break handed off to milmemb.
003250*
003260      move     zero    to  WS-All-Count.
003270      move     zero    to  WS-Event-Count.
003280      move     "N"     to  WS-Eof-Mbr.
003290      move     "Y"     to  WS-First-Member.
003300*
003310      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
003320      if       WS-Eof-Mbr = "Y"
003330               go to aa020-Exit.
003340*
003350      move     Mbr-Member-Id  to  WS-Hold-Member-Id.
003360      move     Mbr-Username   to  WS-Hold-Username.
003370*
003380      perform  aa025-Process-Record thru aa025-Exit
003390               until   WS-Eof-Mbr = "Y".
003400*
003410* Flush whatever is left for the final member on the file.
003420*
003430      perform  aa040-Run-Milmemb thru aa040-Exit.
003440*
003450  aa020-Exit.
003460      exit.
003470*
003480  aa025-Process-Record.
003490*
003500      if       Mbr-Member-Id not = WS-Hold-Member-Id
003510               perform  aa040-Run-Milmemb thru aa040-Exit
003520               move     zero             to  WS-Event-Count
003530               move     Mbr-Member-Id    to  WS-Hold-Member-Id
003540               move     Mbr-Username     to  WS-Hold-Username
003550      end-if.
003560*
003570      perform  aa026-Extract-Event thru aa026-Exit.
003580*
003590      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
003600*
003610  aa025-Exit.
003620      exit.
003630*
003640  aa026-Extract-Event.
003650*
003660* Only transfers and discharges matter - everything else is
003670* skipped.  For a transfer the unit string is whatever follows
003680*the
003690* LAST "Assigned" in the details text, trimmed.
003700*
003710      if       not (Mbr-Is-Transfer or Mbr-Is-Discharge)
003720               go to aa026-Exit.
003730*
003740      if       WS-Event-Count >= 200
003750               go to aa026-Exit.
003760*
003770      add      1  to  WS-Event-Count.
003780*
003790      move     1              to  WS-Mc-Func.
003800      move     Mbr-Record-Date to WS-Mc-Date.
003810      call     "milcvdt"  using  WS-Milcvdt-WS.
003820      move     WS-Mc-Jdn       to  WS-Ev-Jdn (WS-Event-Count).
003830      move     Mbr-Record-Type to WS-Ev-Type (WS-Event-Count).
003840      move     spaces          to WS-Ev-Unit (WS-Event-Count).
003850*
003860      if       Mbr-Is-Transfer
003870               perform  aa027-Find-Unit-String thru aa027-Exit.
003880*
003890  aa026-Exit.
003900      exit.
003910*
003920  aa027-Find-Unit-String.
003930*
003940* Find the LAST occurrence of "Assigned" in Mbr-Record-Details
003950*and
003960* keep whatever follows it, trimmed of leading spaces.
003970*
003980      move     zero  to  WS-Assigned-Pos.
003990      perform  aa028-Scan-Assigned thru aa028-Exit
004000               varying WS-Scan-I from 1 by 1 until WS-Scan-I >
004010             73.
004020*
004030      if       WS-Assigned-Pos > zero  and  WS-Assigned-Pos < 73
004040               move     Mbr-Record-Details
004050                     (WS-Assigned-Pos + 8:73 - WS-Assigned-Pos)
004060                     to  WS-Ev-Unit (WS-Event-Count)
004070               perform  aa029-Left-Trim thru aa029-Exit
004080      end-if.
004090*
004100  aa027-Exit.
004110      exit.
004120*
004130  aa028-Scan-Assigned.
004140      if       Mbr-Record-Details (WS-Scan-I:8) = "Assigned"
004150               move  WS-Scan-I  to  WS-Assigned-Pos.
004160*
004170  aa028-Exit.
004180      exit.
004190*
004200  aa029-Left-Trim.
004210      perform  aa029a-Shift-Left thru aa029a-Exit
004220               until  WS-Ev-Unit (WS-Event-Count) (1:1) not =
004230             space.
004240*
004250  aa029-Exit.
004260      exit.
004270*
004280  aa029a-Shift-Left.
004290      move     WS-Ev-Unit (WS-Event-Count) (2:79)
004300               to WS-Ev-Unit (WS-Event-Count) (1:79).
004310      move     space to WS-Ev-Unit (WS-Event-Count) (80:1).
004320*
004330  aa029a-Exit.
004340      exit.
004350*
004360  aa040-Run-Milmemb.
004370*
004380      if       WS-Event-Count = zero
004390               go to aa040-Exit.
004400*
004410      call     "milmemb"  using  WS-Events  WS-Today-Jdn
004420             MIL-Shp-Table.
004430*
004440      perform  aa041-Keep-Spell thru aa041-Exit
004450               varying Shp-Ix from 1 by 1 until Shp-Ix >
004460             Shp-Count.
004470*
004480  aa040-Exit.
004490      exit.
004500*
004510  aa041-Keep-Spell.
004520      if       WS-All-Count >= 2000
004530               go to aa041-Exit.
004540*
004550      add      1  to  WS-All-Count.
004560      move     Shp-Start-Jdn (Shp-Ix)  to  WS-All-Start-Jdn
004570             (All-Ix).
004580      move     Shp-End-Jdn   (Shp-Ix)  to  WS-All-End-Jdn
004590             (All-Ix).
004600      move     Shp-Cohort    (Shp-Ix)  to  WS-All-Cohort
004610             (All-Ix).
004620      move     Shp-Squad     (Shp-Ix)  to  WS-All-Squad
004630             (All-Ix).
004640      move     Shp-Platoon   (Shp-Ix)  to  WS-All-Platoon
004650             (All-Ix).
004660      move     Shp-Company   (Shp-Ix)  to  WS-All-Company
004670             (All-Ix).
004680      move     Shp-Battalion (Shp-Ix)  to  WS-All-Battalion
004690             (All-Ix).
004700*
004710  aa041-Exit.
004720      exit.
004730*
004740  aa030-Build-Groups.
004750*
004760* Groups memberships on cohort + battalion + company + platoon +
004770* squad.  Blank unit fields group together, same as any other
004780*value.
004790*
004800      move     zero  to  WS-Group-Count.
004810*
004820      perform  aa031-File-Membership thru aa031-Exit
004830               varying All-Ix from 1 by 1 until All-Ix >
004840             WS-All-Count.
004850*
004860  aa030-Exit.
004870      exit.
004880*
004890  aa031-File-Membership.
004900      move     "N"  to  WS-Found-Assigned.
004910      perform  aa032-Match-Group thru aa032-Exit
004920               varying Grp-Ix from 1 by 1
004930               until   Grp-Ix > WS-Group-Count or
004940                     WS-Found-Assigned = "Y".
004950*
004960      if       WS-Found-Assigned = "N"
004970               if       WS-Group-Count < 500
004980                     add      1  to  WS-Group-Count
004990                     set      Grp-Ix  to  WS-Group-Count
005000                     move     WS-All-Cohort    (All-Ix) to
005010                     WS-Grp-Cohort    (Grp-Ix)
005020                     move     WS-All-Squad     (All-Ix) to
005030                     WS-Grp-Squad     (Grp-Ix)
005040                     move     WS-All-Platoon   (All-Ix) to
005050                     WS-Grp-Platoon   (Grp-Ix)
005060                     move     WS-All-Company   (All-Ix) to
005070                     WS-Grp-Company   (Grp-Ix)
005080                     move     WS-All-Battalion (All-Ix) to
005090                     WS-Grp-Battalion (Grp-Ix)
005100                     move     zero              to
005110                     WS-Grp-Total      (Grp-Ix)
005120                     move     WS-All-Start-Jdn (All-Ix) to
005130                     WS-Grp-Min-Start (Grp-Ix)
005140                     perform  aa033-Add-To-Group thru aa033-Exit
005150               end-if
005160      end-if.
005170*
005180  aa031-Exit.
005190      exit.
005200*
005210  aa032-Match-Group.
005220      if       WS-All-Cohort    (All-Ix) = WS-Grp-Cohort
005230             (Grp-Ix) and
005240               WS-All-Squad     (All-Ix) = WS-Grp-Squad
005250             (Grp-Ix) and
005260               WS-All-Platoon   (All-Ix) = WS-Grp-Platoon
005270             (Grp-Ix) and
005280               WS-All-Company   (All-Ix) = WS-Grp-Company
005290             (Grp-Ix) and
005300               WS-All-Battalion (All-Ix) = WS-Grp-Battalion
005310             (Grp-Ix)
005320               move     "Y"  to  WS-Found-Assigned
005330               perform  aa033-Add-To-Group thru aa033-Exit
005340      end-if.
005350*
005360  aa032-Exit.
005370      exit.
005380*
005390  aa033-Add-To-Group.
005400      add      1  to  WS-Grp-Total (Grp-Ix).
005410      if       WS-All-Start-Jdn (All-Ix) < WS-Grp-Min-Start
005420             (Grp-Ix)
005430               move  WS-All-Start-Jdn (All-Ix) to
005440                     WS-Grp-Min-Start (Grp-Ix).
005450*
005460  aa033-Exit.
005470      exit.
005480*
005490  aa050-Compute-Retention.
005500*
005510      perform  aa051-Compute-One-Group thru aa051-Exit
005520               varying Grp-Ix from 1 by 1 until Grp-Ix >
005530             WS-Group-Count.
005540*
005550  aa050-Exit.
005560      exit.
005570*
005580  aa051-Compute-One-Group.
005590      move     zero  to  WS-Grp-Ret-30  (Grp-Ix)
005600                     WS-Grp-Ret-90  (Grp-Ix)
005610                     WS-Grp-Ret-180 (Grp-Ix)
005620                     WS-Grp-Ret-365 (Grp-Ix).
005630*
005640      perform  aa052-Compute-Interval thru aa052-Exit
005650               varying WS-Scan-I from 1 by 1 until WS-Scan-I > 4.
005660*
005670  aa051-Exit.
005680      exit.
005690*
005700  aa052-Compute-Interval.
005710      add      WS-Grp-Min-Start (Grp-Ix) WS-Interval-Days
005720             (WS-Scan-I)
005730               giving WS-Check-Jdn.
005740*
005750      perform  aa053-Count-Retained thru aa053-Exit
005760               varying All-Ix from 1 by 1 until All-Ix >
005770             WS-All-Count.
005780*
005790  aa052-Exit.
005800      exit.
005810*
005820  aa053-Count-Retained.
005830      if       WS-All-Cohort    (All-Ix) = WS-Grp-Cohort
005840             (Grp-Ix) and
005850               WS-All-Squad     (All-Ix) = WS-Grp-Squad
005860             (Grp-Ix) and
005870               WS-All-Platoon   (All-Ix) = WS-Grp-Platoon
005880             (Grp-Ix) and
005890               WS-All-Company   (All-Ix) = WS-Grp-Company
005900             (Grp-Ix) and
005910               WS-All-Battalion (All-Ix) = WS-Grp-Battalion
005920             (Grp-Ix) and
005930               WS-All-End-Jdn   (All-Ix) >= WS-Check-Jdn
005940               add   1  to  WS-Grp-Retained (WS-Scan-I, Grp-Ix)
005950      end-if.
005960*
005970  aa053-Exit.
005980      exit.
005990*
006000  aa060-Write-Groups.
006010*
006020      perform  aa061-Write-One-Group thru aa061-Exit
006030               varying Grp-Ix from 1 by 1 until Grp-Ix >
006040             WS-Group-Count.
006050*
006060  aa060-Exit.
006070      exit.
006080*
006090  aa061-Write-One-Group.
006100      move     spaces  to  MIL-Retention-Record.
006110      move     WS-Grp-Cohort    (Grp-Ix)  to  Rtn-Cohort.
006120      move     WS-Grp-Battalion (Grp-Ix)  to  Rtn-Battalion.
006130      move     WS-Grp-Company   (Grp-Ix)  to  Rtn-Company.
006140      move     WS-Grp-Platoon   (Grp-Ix)  to  Rtn-Platoon.
006150      move     WS-Grp-Squad     (Grp-Ix)  to  Rtn-Squad.
006160      move     WS-Grp-Total     (Grp-Ix)  to  Rtn-Total-Members.
006170*
006180      perform  aa062-Compute-Pct thru aa062-Exit
006190               varying WS-Scan-I from 1 by 1 until WS-Scan-I > 4.
006200*
006210      move     WS-Pct-Table (1)  to  Rtn-Pct-30.
006220      move     WS-Pct-Table (2)  to  Rtn-Pct-90.
006230      move     WS-Pct-Table (3)  to  Rtn-Pct-180.
006240      move     WS-Pct-Table (4)  to  Rtn-Pct-365.
006250*
006260      write    MIL-Retention-Record.
006270*
006280  aa061-Exit.
006290      exit.
006300*
006310  aa062-Compute-Pct.
006320      if       WS-Grp-Total (Grp-Ix) = zero
006330               move  zero  to  WS-Pct-Table (WS-Scan-I)
006340      else
006350               compute WS-Pct-Table (WS-Scan-I) rounded =
006360                     (WS-Grp-Retained (WS-Scan-I, Grp-Ix) * 100)
006370             /
006380                     WS-Grp-Total (Grp-Ix)
006390      end-if.
006400*
006410  aa062-Exit.
006420      exit.
006430*
006440  aa900-Close-Files.
006450      close    Mbr-File.
006460      close    Rtn-File.
006470*
006480  aa900-Exit.
006490      exit.
006500*
006510
