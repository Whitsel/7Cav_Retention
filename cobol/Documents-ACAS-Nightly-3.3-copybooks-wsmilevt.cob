000100********************************************
000110*                                         *
000120* Record Definition For The Raw Event     *
000130*      Table (one member's run)           *
000140*                                         *
000150********************************************
000160* Entry size 89 bytes, padded by filler.
000170* Kept as a shared copybook (same reasoning as MIL-Shp-Table)
000180* since both milrtn and milstr build this table and hand it to
000190* milmemb by reference; a hand-typed copy on each side is how the
000200*two
000210* got out of step before and corrupted every event but the first
000220* for any member with more than one transfer/discharge.
000230*
000240*11/02/26 vbc - Created, pulled the table out of milrtn/milstr so
000250*                the LINKAGE side in common-milmemb can never
000260*                drift out of step with the WORKING-STORAGE side
000270*                again.
000280*
000290  01  WS-Events.
000300      03  WS-Event-Count        pic 9(4)  comp.
000310      03  WS-Event-Table  occurs 200 times indexed by Ev-Ix.
000320          05  WS-Ev-Jdn         pic 9(7)  comp.
000330          05  WS-Ev-Type        pic x.
000340*T or D
000350          05  WS-Ev-Unit        pic x(80).
000360*unit string, T only
000370          05  WS-Ev-Unit-Pk     redefines  WS-Ev-Unit.
000380*Squad/platoon part only, used by milmemb's own trace DISPLAY
000390*rather than dumping the whole unit string.
000400              07  WS-Ev-Unit-Squad   pic xx.
000410              07  WS-Ev-Unit-Plt     pic x.
000420              07  filler             pic x(77).
000430          05  filler            pic x(4).
000440*
