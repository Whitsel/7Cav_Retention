000100********************************************
000110*                                         *
000120* Record Definition For Daily Unit        *
000130*      Strength Report Output Line        *
000140*                                         *
000150********************************************
000160* Line length 23 bytes padded to 28 by filler.
000170*
000180*07/02/26 vbc - Created.
000190*
000200  01  MIL-Strength-Record.
000210      03  Str-Date              pic x(10).
000220*yyyy-mm-dd
000230      03  filler                pic x      value space.
000240      03  Str-Battalion         pic x(3).
000250      03  filler                pic x      value space.
000260      03  Str-Company           pic x.
000270      03  filler                pic x      value space.
000280      03  Str-Platoon           pic x.
000290      03  filler                pic x      value space.
000300      03  Str-Squad             pic xx.
000310      03  filler                pic x      value space.
000320      03  Str-Strength          pic zzzz9.
000330      03  filler                pic x(5).
000340*
000350
