000100********************************************
000110*                                         *
000120* Record Definition For Cohort Movement   *
000130*      Report Output Line                *
000140*                                         *
000150********************************************
000160* Line length 30 bytes padded to 36 by filler.
000170*
000180*09/02/26 vbc - Created.
000190*
000200  01  MIL-Movement-Record.
000210      03  Mov-Date              pic x(10).
000220*yyyy-mm-dd
000230      03  filler                pic x      value space.
000240      03  Mov-Cohort            pic x(20).
000250*normalized unit, Boot Camp, Retired, Discharged, Unknown
000260      03  filler                pic x(5).
000270*
000280*10/02/26 vbc - Added Mov-Header-Line redefines so milmov can
000290*write the member title line through the one FD, no second
000300*record description needed on the file.
000310      03  Mov-Header-Line  redefines MIL-Movement-Record.
000320          05  filler              pic x(8)  value "Member: ".
000330          05  Mov-Hdr-Username    pic x(30).
000340          05  filler              pic x(2).
000350*
000360
