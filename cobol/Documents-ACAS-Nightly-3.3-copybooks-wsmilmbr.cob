000100********************************************
000110*                                         *
000120* Record Definition For Member Service    *
000130*      Record File                        *
000140*    Uses Mbr-Member-Id + Mbr-Record-Date *
000150*          as the sequence key            *
000160********************************************
000170* File size 129 bytes padded to 140 by filler.
000180*
000190*THESE FIELD DEFINITIONS MAY NEED CHANGING
000200*
000210*04/02/26 vbc - Created, widened from the old fixed 60-byte
000220*layout
000230*               to take the Milpacs roster-board export - one
000240*flattened
000250*               line seq file, sorted by member & date before
000255*this runs.
000260*11/02/26 vbc - Widened Mbr-Record-Details to x(80), BnCoy used
000270*to
000280*               truncate the longer "Assigned" lines off Rons
000290*roster
000300*               board exports.
000310*
000320  01  MIL-Member-Record.
000330      03  Mbr-Member-Id         pic 9(8).
000340*roster number, not a check digit id
000350      03  Mbr-Username          pic x(30).
000360*display name as shown on the roster board
000370      03  Mbr-Record-Date       pic x(10).
000380*yyyy-mm-dd
000390      03  Mbr-Record-Date-Grp   redefines Mbr-Record-Date.
000400          05  Mbr-Rec-Yyyy      pic x(4).
000410          05  filler            pic x.
000420          05  Mbr-Rec-Mm        pic xx.
000430          05  filler            pic x.
000440          05  Mbr-Rec-Dd        pic xx.
000450      03  Mbr-Record-Type       pic x.
000460*T = transfer, D = discharge, other = ignore
000470          88  Mbr-Is-Transfer   value "T".
000480          88  Mbr-Is-Discharge  value "D".
000490      03  Mbr-Record-Details    pic x(80).
000500*free text - unit string after "Assigned" or "retired" wording
000510      03  filler                pic x(9).
000520*
000530
