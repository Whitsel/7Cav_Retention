000100********************************************
000110*                                         *
000120* Record Definition For Cohort Retention  *
000130*       Report Output Line                *
000140*                                         *
000150********************************************
000160* Line length 65 bytes padded to 74 by filler.
000170*
000180*06/02/26 vbc - Created from the old Coh-QTD/YTD block idea in
000190*               wspycoh - same "four of a kind" shape, just days
000200*               not quarters.
000210*13/02/26 vbc - Added Rtn-Pct-Named redefines so aa050 can set
000220*the
000230*               four retention columns by name instead of by Ix.
000240*
000250  01  MIL-Retention-Record.
000260      03  Rtn-Cohort            pic x(7).
000270*yyyy-mm join month
000280      03  filler                pic x      value space.
000290      03  Rtn-Battalion         pic x(3).
000300*1-7 / 2-7 / 3-7 / ACD / spaces
000310      03  filler                pic x      value space.
000320      03  Rtn-Company           pic x.
000330      03  filler                pic x      value space.
000340      03  Rtn-Platoon           pic x.
000350      03  filler                pic x      value space.
000360      03  Rtn-Squad             pic xx.
000370      03  filler                pic x      value space.
000380      03  Rtn-Total-Members     pic zzzz9.
000390      03  filler                pic x      value space.
000400      03  Rtn-Pct-Table         pic zzz.99 occurs 4.
000410*@30/90/180/365 - see Rtn-Ix-30 etc in milrtn
000420      03  Rtn-Pct-Named         redefines Rtn-Pct-Table.
000430          05  Rtn-Pct-30        pic zzz.99.
000440          05  Rtn-Pct-90        pic zzz.99.
000450          05  Rtn-Pct-180       pic zzz.99.
000460          05  Rtn-Pct-365       pic zzz.99.
000470      03  filler                pic x(9).
000480*
000490
