000100*****************************************************************
000110*                                                              *
000120*          Per-Member Assignment History Builder                *
000130*****************************************************************
000140*
000150  identification   division.
000160*========================
000170*
000180***
000190       Program-Id.         milmemb.
000200***
000210*   Author.             V B Coen FBCS, FIDM, FIDPM, 06/02/2026.
000220*                       For Applewood Computers.
000230***
000240*   Installation.       Applewood Computers - Milpacs batch
000250*suite.
000260***
000270*   Date-Written.       06/02/2026.
000280***
000290*   Date-Compiled.
000300***
000310*   Security.           Copyright (C) 2026, Vincent Bryan Coen.
000320*                       Distributed under the GNU General Public
000330*License.
000340*                       See the file COPYING for details.
000350***
000360*   Remarks.            Takes one
000370*member's transfer/discharge events
000380*                       (day numbers, not yyyy-mm-dd, see
000390*milcvdt) and
000400*                       turns them into the
000410*member's table of squad
000420*                       assignments - one row per spell in a
000430*unit,
000440*                       with a start and end day number.
000450*
000460*                       milrtn and milstr both call this the same
000470*                       way so the
000480*"a transfer closes the old spell
000490*                       the day before and opens the new
000500*one" rule
000510*                       only lives in one place.
000520*
000530*                       Same per-element table walk this shop
000540*                       always uses, just driven off one event
000550*at a time instead of one character.
000560***
000570*   Version.            1.00 of 06/02/2026.
000580*****
000590*
000600*Changes:
000610*04/02/2002 vbc - Y2K sweep on the roster-event spell builder -
000620*                 confirmed every held date works off a full
000630*                 4-digit year end to end.
000640*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000650*                 compiler - recompiled clean.
000660*19/10/2016 vbc - Reworked the open-spell close-off logic so a
000670*                 member with no discharge event yet doesn't
000680*                 leave a spell dangling with a zero end date.
000690*08/04/2018 vbc - Folded the per-member event-driven spell build
000700*                 into the shared member library proper, was
000710*                 three near-identical copies across callers.
000720*16/04/2024 vbc - Copyright notice update superseding all
000730*                 previous notices.
000740*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000750*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000760*06/02/2026 vbc - 1.00 Created for the Milpacs retention/strength
000770*batch.
000780*11/02/2026 vbc -   .1 Events arriving out of date order from
000790*Rons
000800*                      board (late discharge postings) - added
000810*the
000820*                      sort at MM005 rather than trust the input.
000830*16/02/2026 vbc -   .2 Still-open spell at end of
000840*member's events now
000850*                      closed on Milmemb-Today-Jdn as the spec
000860*people
000870*                      asked for, not left with a zero end date.
000880*
000890*****************************************************************
000900**********
000910*
000920*Copyright Notice.
000930*****************
000940*
000950*These files and programs are part of the Applewood Computers
000960*Accounting
000970*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000980*
000990*This program is now free software; you can redistribute it
001000*and/or modify it
001010*under the terms of the GNU General Public License as published
001020*by the
001030*Free Software Foundation; version 3 and later as revised for
001040*personal
001050*usage only and that includes for use within a business but
001060*without
001070*repackaging or for Resale in any way.
001080*
001090*ACAS is distributed in the hope that it will be useful, but
001100*WITHOUT
001110*ANY WARRANTY; without even the implied warranty of
001120*MERCHANTABILITY or
001130*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001140*License
001150*for more details.
001160*
001170*****************************************************************
001180**********
001190*
001200  environment      division.
001210*========================
001220*
001230  configuration    section.
001240*-----------------------
001250  special-names.
001260      class Upper-Alpha    is "A" thru "Z"
001270      class Numeric-Digit  is "0" thru "9"
001280      upsi-0 on status is WS-Trace-On
001290      c01 is Top-Of-Form.
001300*
001310  input-output     section.
001320*-----------------------
001330*
001340  data             division.
001350*========================
001360  working-storage  section.
001370*-----------------------
001380*
001390  01  WS-Sub-Calls.
001400      03  WS-Milcvdt-WS.
001410          05  WS-Mc-Func      pic 9.
001420          05  WS-Mc-Date      pic x(10).
001430      03  WS-Mc-Date-Grp  redefines  WS-Mc-Date.
001440*Trace view only, see WS-Trace-On - lets a DISPLAY under
001450*UPSI-0 show the date broken into yyyy/mm/dd without
001460*fighting reference modification every time.
001470          05  WS-Mc-Tv-Yyyy   pic x(4).
001480          05  filler          pic x.
001490          05  WS-Mc-Tv-Mm     pic xx.
001500          05  filler          pic x.
001510          05  WS-Mc-Tv-Dd     pic xx.
001520          05  WS-Mc-Jdn       pic 9(7)   comp.
001530          05  WS-Mc-Valid     pic x.
001540      03  WS-Milunit-WS.
001550          05  WS-Mu-Unit-String   pic x(80).
001560          05  WS-Mu-Squad         pic xx.
001570          05  WS-Mu-Platoon       pic x.
001580          05  WS-Mu-Company       pic x.
001590          05  WS-Mu-Battalion     pic x(3).
001600          05  filler              pic x(3).
001610*
001620  01  WS-Work.
001630      03  WS-Open-Flag        pic x      value "N".
001640      03  WS-Open-Shp-Ix      pic 9(4)   comp.
001650      03  WS-Close-Jdn        pic 9(7)   comp.
001660      03  WS-Sorted           pic x.
001670      03  WS-Hold-Event.
001680          05  WS-Hold-Jdn     pic 9(7)   comp.
001690          05  WS-Hold-Type    pic x.
001700          05  WS-Hold-Unit    pic x(80).
001710      03  WS-Hold-Unit-Peek  redefines  WS-Hold-Unit.
001720*First word only - enough for a trace DISPLAY of which
001730*unit a swapped event belongs to without printing all 80
001740*bytes of a mostly-blank field.
001750          05  WS-Hu-Peek      pic x(10).
001760      03  filler              pic x(70).
001770*
001780  linkage          section.
001790*-----------------------
001800*
001810**********
001820*milmemb *
001830**********
001840*
001850  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilevt.cob".
001860*
001870  01  Milmemb-Today-Jdn           pic 9(7)   comp.
001880*
001890  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilshp.cob".
001900*
001910  procedure        division using  WS-Events
001920                     Milmemb-Today-Jdn
001930                     MIL-Shp-Table.
001940*====================================================
001950*
001960      move     zero    to  Shp-Count.
001970      move     "N"     to  WS-Open-Flag.
001980*
001990      if       WS-Event-Count = zero
002000               go to MM-Exit.
002010*
002020      perform  MM005-Sort-Events thru MM005-Sort-Events-Exit.
002030*
002040      perform  MM010-Process-Event thru MM010-Process-Event-Exit
002050               varying Ev-Ix from 1 by 1
002060               until   Ev-Ix > WS-Event-Count.
002070*
002080*Anything still open when the member runs out of events is closed
002090*off as of the batch run date - "today" in the spec's words.
002100*
002110      if       WS-Open-Flag = "Y"
002120               move     Milmemb-Today-Jdn  to  WS-Close-Jdn
002130               perform  MM020-Close-Open thru
002140             MM020-Close-Open-Exit.
002150*
002160      go       to MM-Exit.
002170*
002180  MM005-Sort-Events.
002190*
002200* Events must be in date order before the T/D walk below means
002210* anything - a plain exchange sort, the table is never more than
002220* 200 rows so nothing fancier is called for.
002230*
002240      move     "N"  to  WS-Sorted.
002250      perform  MM006-Sort-Pass thru MM006-Sort-Pass-Exit
002260               until   WS-Sorted = "Y".
002270*
002280  MM005-Sort-Events-Exit.
002290      exit.
002300*
002310  MM006-Sort-Pass.
002320      move     "Y"  to  WS-Sorted.
002330      perform  MM007-Sort-Compare thru MM007-Sort-Compare-Exit
002340               varying Ev-Ix from 1 by 1
002350               until   Ev-Ix > WS-Event-Count - 1.
002360*
002370  MM006-Sort-Pass-Exit.
002380      exit.
002390*
002400  MM007-Sort-Compare.
002410      if       WS-Ev-Jdn (Ev-Ix) > WS-Ev-Jdn
002420             (Ev-Ix + 1)
002430               move  WS-Event-Table (Ev-Ix)      to
002440             WS-Hold-Event
002450               move  WS-Event-Table (Ev-Ix + 1)  to
002460                     WS-Event-Table (Ev-Ix)
002470               move  WS-Hold-Event                       to
002480                     WS-Event-Table (Ev-Ix + 1)
002490               move  "N"  to  WS-Sorted.
002500*
002510  MM007-Sort-Compare-Exit.
002520      exit.
002530*
002540  MM010-Process-Event.
002550      evaluate WS-Ev-Type (Ev-Ix)
002560          when "T"
002570               subtract 1 from WS-Ev-Jdn (Ev-Ix) giving
002580             WS-Close-Jdn
002590               perform  MM020-Close-Open thru
002600             MM020-Close-Open-Exit
002610               perform  MM030-Open-New thru MM030-Open-New-Exit
002620          when "D"
002630               move     WS-Ev-Jdn (Ev-Ix)  to
002640             WS-Close-Jdn
002650               perform  MM020-Close-Open thru
002660             MM020-Close-Open-Exit
002670          when other
002680               continue
002690      end-evaluate.
002700*
002710  MM010-Process-Event-Exit.
002720      exit.
002730*
002740  MM020-Close-Open.
002750*
002760* Closes the currently open spell, if there is one, as of
002770* WS-Close-Jdn.  A discharge with nothing open is simply ignored,
002780* per the spec.
002790*
002800      if       WS-Open-Flag = "Y"
002810               move     WS-Close-Jdn  to  Shp-End-Jdn
002820             (WS-Open-Shp-Ix)
002830               move     2             to  WS-Mc-Func
002840               move     WS-Close-Jdn  to  WS-Mc-Jdn
002850               call     "milcvdt"  using  WS-Milcvdt-WS
002860               move     WS-Mc-Date    to  Shp-End-Date
002870             (WS-Open-Shp-Ix)
002880               move     "N"           to  WS-Open-Flag
002890      end-if.
002900*
002910  MM020-Close-Open-Exit.
002920      exit.
002930*
002940  MM030-Open-New.
002950*
002960* Opens a new spell on the transfer date, parses the unit string
002970*via
002980* milunit, and works out the join-month cohort from the start
002990*date.
003000*
003010      if       Shp-Count >= 200
003020               go to MM030-Open-New-Exit.
003030*
003040      add      1  to  Shp-Count.
003050      move     Shp-Count  to  WS-Open-Shp-Ix.
003060*
003070      move     WS-Ev-Jdn (Ev-Ix)  to  Shp-Start-Jdn
003080             (WS-Open-Shp-Ix).
003090      move     2                          to  WS-Mc-Func.
003100      move     WS-Ev-Jdn (Ev-Ix)  to  WS-Mc-Jdn.
003110      call     "milcvdt"  using  WS-Milcvdt-WS.
003120      move     WS-Mc-Date  to  Shp-Start-Date (WS-Open-Shp-Ix).
003130      move     WS-Mc-Date (1:7)  to  Shp-Cohort (WS-Open-Shp-Ix).
003140*
003150      move     WS-Ev-Unit (Ev-Ix)  to  WS-Mu-Unit-String.
003160      call     "milunit"  using  WS-Milunit-WS.
003170      move     WS-Mu-Squad      to  Shp-Squad
003180             (WS-Open-Shp-Ix).
003190      move     WS-Mu-Platoon    to  Shp-Platoon
003200             (WS-Open-Shp-Ix).
003210      move     WS-Mu-Company    to  Shp-Company
003220             (WS-Open-Shp-Ix).
003230      move     WS-Mu-Battalion  to  Shp-Battalion
003240             (WS-Open-Shp-Ix).
003250*
003260      move     zero    to  Shp-End-Jdn  (WS-Open-Shp-Ix).
003270      move     spaces  to  Shp-End-Date (WS-Open-Shp-Ix).
003280      move     "Y"     to  WS-Open-Flag.
003290*
003300  MM030-Open-New-Exit.
003310      exit.
003320*
003330  MM-Exit.
003340      exit     program.
003350*
003360
