000100*****************************************************************
000110*                                                              *
000120*             Daily Unit Strength History  -  Milpacs          *
000130*                                                              *
000140*****************************************************************
000150*
000160  identification          division.
000170*================================
000180*
000190       program-id.       milstr.
000200***
000210*   Author.           V B Coen FBCS, FIDM, FIDPM, 08/02/2026.
000220*                     For Applewood Computers.
000230***
000240*   Installation.     Applewood Computers - Milpacs batch suite.
000250***
000260*   Date-Written.     08/02/2026.
000270***
000280*   Date-Compiled.
000290***
000300*   Security.         Copyright (C) 2026, Vincent Bryan Coen.
000310*                     Distributed under the GNU General Public
000320*License.
000330*                     See the file COPYING for details.
000340***
000350*   Remarks.          Same member service-record read and milmemb
000360*                     call as milrtn, but instead of cohort
000370*groups
000380*                     this expands every spell to one row per day
000390*it
000400*                     covered and counts heads per unit per day.
000410*
000420*                     Same aa010/aa050/aa900 shape as milrtn since
000430*                     both came off the same batch skeleton.
000440*
000450***
000460*   Version.          1.00 of 08/02/2026.
000470***
000480*   Called Modules.   milmemb, milcvdt.
000490***
000500*   Files used :
000510*                     MBRFILE.   Member service records (input).
000520*                     STRFILE.   Daily unit strength history
000530*(output).
000540***
000550*   Error messages used.
000560*                     ST001 - ST003.
000570***
000580*Changes:
000590*04/02/2002 vbc - Y2K sweep on the day-by-day strength reporting
000600*                 chain - confirmed the table key and report
000610*                 dates all carry a full 4-digit century.
000620*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000630*                 compiler - recompiled clean, no source changes.
000640*19/10/2016 vbc - Reworked the unit/battalion/company/platoon/
000650*                 squad sort compare into elementary-field
000660*                 comparisons rather than one packed group
000670*                 compare, after trailing filler differences
000680*                 mis-ordered two otherwise-equal keys.
000690*08/04/2018 vbc - Pulled the day-number table search out into
000700*                 its own paragraph so milrtn and milstr stopped
000710*                 each carrying their own copy of it.
000720*16/04/2024 vbc - Copyright notice update superseding all
000730*                 previous notices.
000740*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000750*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000760*08/02/2026 vbc - 1.00 Created for the Milpacs retention/strength
000770*batch.
000780*15/02/2026 vbc -   .1 Day table was keyed on unit only, not on
000790*date
000800*                      and unit - every day was landing in the
000810*same
000820*                      row. Rekeyed aa045 to include
000830*Day-Date-Jdn.
000840*20/02/2026 vbc -   .2 Added the "no relevant records" line the
000850*spec
000860*                      wants when nothing at all came off the
000870*file.
000880*
000890*****************************************************************
000900**********
000910*
000920*Copyright Notice.
000930*****************
000940*
000950*These files and programs are part of the Applewood Computers
000960*Accounting
000970*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000980*
000990*This program is now free software; you can redistribute it
001000*and/or modify it
001010*under the terms of the GNU General Public License as published
001020*by the
001030*Free Software Foundation; version 3 and later as revised for
001040*personal
001050*usage only and that includes for use within a business but
001060*without
001070*repackaging or for Resale in any way.
001080*
001090*ACAS is distributed in the hope that it will be useful, but
001100*WITHOUT
001110*ANY WARRANTY; without even the implied warranty of
001120*MERCHANTABILITY or
001130*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001140*License
001150*for more details.
001160*
001170*****************************************************************
001180**********
001190*
001200  environment              division.
001210*================================
001220*
001230  configuration            section.
001240*-----------------------
001250  special-names.
001260      class Upper-Alpha    is "A" thru "Z"
001270      class Numeric-Digit  is "0" thru "9"
001280      upsi-0 on status is ST-Trace-On
001290      c01 is Top-Of-Form.
001300*
001310  input-output             section.
001320*-----------------------
001330  file-control.
001340      select   Mbr-File    assign       "MBRFILE"
001350                     organization line sequential
001360                     status       Mbr-File-Status.
001370*
001380      select   Str-File     assign       "STRFILE"
001390                     organization line sequential
001400                     status       Str-File-Status.
001410*
001420  data                     division.
001430*================================
001440*
001450  file section.
001460*
001470  fd  Mbr-File.
001480  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilmbr.cob".
001490*
001500  fd  Str-File.
001510  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilstr.cob".
001520*
001530  working-storage section.
001540*-----------------------
001550*
001560  77  Prog-Name                pic x(16)  value "milstr (1.00)".
001570*
001580  01  WS-File-Status.
001590      03  Mbr-File-Status      pic xx     value zero.
001600      03  Str-File-Status      pic xx     value zero.
001610      03  filler               pic x(2).
001620*
001630  01  WS-Switches.
001640      03  WS-Eof-Mbr           pic x      value "N".
001650      03  WS-Any-Records       pic x      value "N".
001660      03  filler               pic x(2).
001670*
001680  01  WS-Error-Msgs.
001690      03  ST001                pic x(40)  value
001700               "ST001 Member file open failed status =".
001710      03  ST002                pic x(40)  value
001720               "ST002 Strength file open failed status=".
001730      03  WS-Msg-Status         pic xx.
001740      03  WS-No-Data-Msg        pic x(35) value
001750               "No relevant records on member file.".
001760      03  filler                pic x(5).
001770*
001780  01  WS-Hold-Member.
001790      03  WS-Hold-Member-Id     pic 9(8).
001800      03  filler                pic x(2).
001810*
001820  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilevt.cob".
001830*
001840  77  WS-Today-Jdn              pic 9(7)  comp.
001850  01  WS-Sys-Date.
001860      03  WS-Sys-Yyyy           pic 9(4).
001870      03  WS-Sys-Mm             pic 99.
001880      03  WS-Sys-Dd             pic 99.
001890      03  filler                pic x(9).
001900  01  WS-Today-Text.
001910      03  WS-Today-Yyyy         pic 9(4).
001920      03  filler                pic x      value "-".
001930      03  WS-Today-Mm           pic 99.
001940      03  filler                pic x      value "-".
001950      03  WS-Today-Dd           pic 99.
001960  01  WS-Today-Text9  redefines WS-Today-Text pic x(10).
001970*
001980  01  WS-Sub-Calls.
001990      03  WS-Milcvdt-WS.
002000          05  WS-Mc-Func        pic 9.
002010          05  WS-Mc-Date        pic x(10).
002020      03  WS-Mc-Date-Grp  redefines  WS-Mc-Date.
002030*Trace view only, see ST-Trace-On - breaks the date out
002040*for a DISPLAY without fighting reference modification.
002050          05  WS-Mc-Tv-Yyyy     pic x(4).
002060          05  filler            pic x.
002070          05  WS-Mc-Tv-Mm       pic xx.
002080          05  filler            pic x.
002090          05  WS-Mc-Tv-Dd       pic xx.
002100          05  WS-Mc-Jdn         pic 9(7)   comp.
002110          05  WS-Mc-Valid       pic x.
002120*
002130  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilshp.cob".
002140*
002150*Day table - one row per (date, unit) combination seen so far.
002160*
002170  01  WS-Day-Table.
002180      03  WS-Day-Count          pic 9(4)  comp.
002190      03  WS-Day-Entry    occurs 4000 times indexed by Day-Ix.
002200          05  WS-Day-Jdn        pic 9(7)  comp.
002210          05  WS-Day-Squad      pic xx.
002220          05  WS-Day-Platoon    pic x.
002230          05  WS-Day-Company    pic x.
002240          05  WS-Day-Battalion  pic x(3).
002250          05  WS-Day-Strength   pic 9(5)  comp.
002260          05  filler            pic x(3).
002270*
002280  01  WS-Hold-Day.
002290      03  WS-Hold-Day-Jdn       pic 9(7)  comp.
002300      03  WS-Hold-Day-Squad     pic xx.
002310      03  WS-Hold-Day-Platoon   pic x.
002320      03  WS-Hold-Day-Company   pic x.
002330      03  WS-Hold-Day-Battalion pic x(3).
002340      03  WS-Hold-Day-Strength  pic 9(5)  comp.
002350  01  WS-Hold-Day-Key  redefines  WS-Hold-Day.
002360*Trace view only, see ST-Trace-On - lets a DISPLAY show
002370*the jdn and the squad/platoon/company/battalion key as
002380*one run of characters rather than four ref-mods.
002390      03  WS-Hdk-Jdn            pic 9(7)  comp.
002400      03  WS-Hdk-Key            pic x(7).
002410      03  filler                pic x(5).
002420*
002430  01  WS-Work.
002440      03  WS-Day-Scan-Jdn       pic 9(7)  comp.
002450      03  WS-Found-Assigned     pic x.
002460      03  WS-Assigned-Pos       pic 9(3)  comp.
002470      03  WS-Scan-I             pic 9(3)  comp.
002480      03  filler                pic x(3).
002490*
002500  procedure division.
002510*=================
002520*
002530  aa000-Main.
002540*
002550      perform  aa010-Open-Files       thru  aa010-Exit.
002560      perform  aa015-Get-Today        thru  aa015-Exit.
002570      perform  aa020-Load-All-Members thru  aa020-Exit.
002580*
002590      if       WS-Any-Records = "N"
002600               display  WS-No-Data-Msg
002610      else
002620               perform  aa055-Sort-Day-Table thru aa055-Exit
002630               perform  aa060-Write-Days thru aa060-Exit
002640      end-if.
002650*
002660      perform  aa900-Close-Files      thru  aa900-Exit.
002670      goback.
002680*
002690  aa000-Exit.
002700      exit.
002710*
002720  aa010-Open-Files.
002730      open     input  Mbr-File.
002740      if       Mbr-File-Status not = "00"
002750               move   Mbr-File-Status  to  WS-Msg-Status
002760               display ST001 " " WS-Msg-Status
002770               stop    run.
002780*
002790      open     output Str-File.
002800      if       Str-File-Status not = "00"
002810               move   Str-File-Status  to  WS-Msg-Status
002820               display ST002 " " WS-Msg-Status
002830               close   Mbr-File
002840               stop    run.
002850*
002860  aa010-Exit.
002870      exit.
002880*
002890  aa015-Get-Today.
002900      accept   WS-Sys-Date from date yyyymmdd.
002910      move     WS-Sys-Yyyy to  WS-Today-Yyyy.
002920      move     WS-Sys-Mm   to  WS-Today-Mm.
002930      move     WS-Sys-Dd   to  WS-Today-Dd.
002940      move     1           to  WS-Mc-Func.
002950      move     WS-Today-Text9 to WS-Mc-Date.
002960      call     "milcvdt"   using  WS-Milcvdt-WS.
002970      move     WS-Mc-Jdn   to  WS-Today-Jdn.
002980*
002990  aa015-Exit.
003000      exit.
003010*
003020  aa020-Load-All-Members.
003030      move     zero    to  WS-Day-Count.
003040      move     zero    to  WS-Event-Count.
003050      move     "N"     to  WS-Eof-Mbr.
003060*
003070      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
003080      if       WS-Eof-Mbr = "Y"
003090               go to aa020-Exit.
003100*
003110      move     Mbr-Member-Id  to  WS-Hold-Member-Id.
003120*
003130      perform  aa025-Process-Record thru aa025-Exit
003140               until   WS-Eof-Mbr = "Y".
003150*
003160      perform  aa040-Run-Milmemb thru aa040-Exit.
003170*
003180  aa020-Exit.
003190      exit.
003200*
003210  aa025-Process-Record.
003220      if       Mbr-Member-Id not = WS-Hold-Member-Id
003230               perform  aa040-Run-Milmemb thru aa040-Exit
003240               move     zero             to  WS-Event-Count
003250               move     Mbr-Member-Id    to  WS-Hold-Member-Id
003260      end-if.
003270*
003280      perform  aa026-Extract-Event thru aa026-Exit.
003290      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
003300*
003310  aa025-Exit.
003320      exit.
003330*
003340  aa026-Extract-Event.
003350      if       not (Mbr-Is-Transfer or Mbr-Is-Discharge)
003360               go to aa026-Exit.
003370*
003380      move     "Y"  to  WS-Any-Records.
003390*
003400      if       WS-Event-Count >= 200
003410               go to aa026-Exit.
003420*
003430      add      1  to  WS-Event-Count.
003440*
003450      move     1              to  WS-Mc-Func.
003460      move     Mbr-Record-Date to WS-Mc-Date.
003470      call     "milcvdt"  using  WS-Milcvdt-WS.
003480      move     WS-Mc-Jdn       to  WS-Ev-Jdn (WS-Event-Count).
003490      move     Mbr-Record-Type to WS-Ev-Type (WS-Event-Count).
003500      move     spaces          to WS-Ev-Unit (WS-Event-Count).
003510*
003520      if       Mbr-Is-Transfer
003530               perform  aa027-Find-Unit-String thru aa027-Exit.
003540*
003550  aa026-Exit.
003560      exit.
003570*
003580  aa027-Find-Unit-String.
003590      move     zero  to  WS-Assigned-Pos.
003600      perform  aa028-Scan-Assigned thru aa028-Exit
003610               varying WS-Scan-I from 1 by 1 until WS-Scan-I >
003620             73.
003630*
003640      if       WS-Assigned-Pos > zero  and  WS-Assigned-Pos < 73
003650               move     Mbr-Record-Details
003660                     (WS-Assigned-Pos + 8:73 - WS-Assigned-Pos)
003670                     to  WS-Ev-Unit (WS-Event-Count)
003680               perform  aa029-Left-Trim thru aa029-Exit
003690      end-if.
003700*
003710  aa027-Exit.
003720      exit.
003730*
003740  aa028-Scan-Assigned.
003750      if       Mbr-Record-Details (WS-Scan-I:8) = "Assigned"
003760               move  WS-Scan-I  to  WS-Assigned-Pos.
003770*
003780  aa028-Exit.
003790      exit.
003800*
003810  aa029-Left-Trim.
003820      perform  aa029a-Shift-Left thru aa029a-Exit
003830               until  WS-Ev-Unit (WS-Event-Count) (1:1) not =
003840             space.
003850*
003860  aa029-Exit.
003870      exit.
003880*
003890  aa029a-Shift-Left.
003900      move     WS-Ev-Unit (WS-Event-Count) (2:79)
003910               to WS-Ev-Unit (WS-Event-Count) (1:79).
003920      move     space to WS-Ev-Unit (WS-Event-Count) (80:1).
003930*
003940  aa029a-Exit.
003950      exit.
003960*
003970  aa040-Run-Milmemb.
003980      if       WS-Event-Count = zero
003990               go to aa040-Exit.
004000*
004010      call     "milmemb"  using  WS-Events  WS-Today-Jdn
004020             MIL-Shp-Table.
004030*
004040      perform  aa045-Expand-One-Spell thru aa045-Exit
004050               varying Shp-Ix from 1 by 1 until Shp-Ix >
004060             Shp-Count.
004070*
004080  aa040-Exit.
004090      exit.
004100*
004110  aa045-Expand-One-Spell.
004120*
004130* One day-table row per calendar day the spell covered, both ends
004140* inclusive - this is the "headcount per unit per day" the spec
004150* calls for.
004160*
004170      move     Shp-Start-Jdn (Shp-Ix)  to  WS-Day-Scan-Jdn.
004180      perform  aa046-Accumulate-Day thru aa046-Exit
004190               until    WS-Day-Scan-Jdn > Shp-End-Jdn (Shp-Ix).
004200*
004210  aa045-Exit.
004220      exit.
004230*
004240  aa046-Accumulate-Day.
004250      move     "N"  to  WS-Found-Assigned.
004260      perform  aa047-Match-Day thru aa047-Exit
004270               varying Day-Ix from 1 by 1
004280               until   Day-Ix > WS-Day-Count or
004290                     WS-Found-Assigned = "Y".
004300*
004310      if       WS-Found-Assigned = "N"
004320               if       WS-Day-Count < 4000
004330                     add     1  to  WS-Day-Count
004340                     set     Day-Ix  to  WS-Day-Count
004350                     move    WS-Day-Scan-Jdn         to
004360                     WS-Day-Jdn      (Day-Ix)
004370                     move    Shp-Squad     (Shp-Ix)  to
004380                     WS-Day-Squad    (Day-Ix)
004390                     move    Shp-Platoon   (Shp-Ix)  to
004400                     WS-Day-Platoon  (Day-Ix)
004410                     move    Shp-Company   (Shp-Ix)  to
004420                     WS-Day-Company  (Day-Ix)
004430                     move    Shp-Battalion (Shp-Ix)  to
004440                     WS-Day-Battalion (Day-Ix)
004450                     move    1                       to
004460                     WS-Day-Strength (Day-Ix)
004470               end-if
004480      end-if.
004490*
004500      add      1  to  WS-Day-Scan-Jdn.
004510*
004520  aa046-Exit.
004530      exit.
004540*
004550  aa047-Match-Day.
004560      if       WS-Day-Jdn       (Day-Ix) = WS-Day-Scan-Jdn
004570             and
004580               WS-Day-Squad     (Day-Ix) = Shp-Squad     (Shp-Ix)
004590             and
004600               WS-Day-Platoon   (Day-Ix) = Shp-Platoon   (Shp-Ix)
004610             and
004620               WS-Day-Company   (Day-Ix) = Shp-Company   (Shp-Ix)
004630             and
004640               WS-Day-Battalion (Day-Ix) = Shp-Battalion (Shp-Ix)
004650               add      1    to  WS-Day-Strength (Day-Ix)
004660               move     "Y"  to  WS-Found-Assigned
004670      end-if.
004680*
004690  aa047-Exit.
004700      exit.
004710*
004720  aa055-Sort-Day-Table.
004730*
004740* Output must be date then unit ascending - a plain exchange
004750*sort,
004760* same idea as milmemb's event sort, just a bigger table.
004770*
004780      move     "N"  to  WS-Found-Assigned.
004790      perform  aa056-Sort-Pass thru aa056-Exit
004800               until   WS-Found-Assigned = "Y".
004810*
004820  aa055-Exit.
004830      exit.
004840*
004850  aa056-Sort-Pass.
004860      move     "Y"  to  WS-Found-Assigned.
004870      perform  aa057-Sort-Compare thru aa057-Exit
004880               varying Day-Ix from 1 by 1 until Day-Ix >
004890             WS-Day-Count - 1.
004900*
004910  aa056-Exit.
004920      exit.
004930*
004940  aa057-Sort-Compare.
004950*
004960* Spec order is ascending by date, then battalion, company,
004970* platoon, squad - a group compare of WS-Day-Entry sorts same-day
004980* rows by squad first and battalion last, the wrong way round, so
004990* each key is tested in turn, same as the event sort in milmemb.
005000*
005010      if       WS-Day-Jdn (Day-Ix) > WS-Day-Jdn (Day-Ix + 1)
005020               or (WS-Day-Jdn (Day-Ix) = WS-Day-Jdn (Day-Ix + 1)
005030             and WS-Day-Battalion (Day-Ix) >
005040             WS-Day-Battalion (Day-Ix + 1))
005050               or (WS-Day-Jdn (Day-Ix) = WS-Day-Jdn (Day-Ix + 1)
005060             and WS-Day-Battalion (Day-Ix) =
005070             WS-Day-Battalion (Day-Ix + 1)
005080             and WS-Day-Company (Day-Ix) >
005090             WS-Day-Company (Day-Ix + 1))
005100               or (WS-Day-Jdn (Day-Ix) = WS-Day-Jdn (Day-Ix + 1)
005110             and WS-Day-Battalion (Day-Ix) =
005120             WS-Day-Battalion (Day-Ix + 1)
005130             and WS-Day-Company (Day-Ix) =
005140             WS-Day-Company (Day-Ix + 1)
005150             and WS-Day-Platoon (Day-Ix) >
005160             WS-Day-Platoon (Day-Ix + 1))
005170               or (WS-Day-Jdn (Day-Ix) = WS-Day-Jdn (Day-Ix + 1)
005180             and WS-Day-Battalion (Day-Ix) =
005190             WS-Day-Battalion (Day-Ix + 1)
005200             and WS-Day-Company (Day-Ix) =
005210             WS-Day-Company (Day-Ix + 1)
005220             and WS-Day-Platoon (Day-Ix) =
005230             WS-Day-Platoon (Day-Ix + 1)
005240             and WS-Day-Squad (Day-Ix) >
005250             WS-Day-Squad (Day-Ix + 1))
005260               move     "N"  to  WS-Found-Assigned
005270               perform  aa058-Swap-Rows thru aa058-Exit
005280      end-if.
005290*
005300  aa057-Exit.
005310      exit.
005320*
005330  aa058-Swap-Rows.
005340      move     WS-Day-Entry (Day-Ix)      to  WS-Hold-Day.
005350      move     WS-Day-Entry (Day-Ix + 1)  to  WS-Day-Entry
005360             (Day-Ix).
005370      move     WS-Hold-Day                to  WS-Day-Entry
005380             (Day-Ix + 1).
005390*
005400  aa058-Exit.
005410      exit.
005420*
005430  aa060-Write-Days.
005440      perform  aa061-Write-One-Day thru aa061-Exit
005450               varying Day-Ix from 1 by 1 until Day-Ix >
005460             WS-Day-Count.
005470*
005480  aa060-Exit.
005490      exit.
005500*
005510  aa061-Write-One-Day.
005520      move     2                   to  WS-Mc-Func.
005530      move     WS-Day-Jdn (Day-Ix) to  WS-Mc-Jdn.
005540      call     "milcvdt"  using  WS-Milcvdt-WS.
005550*
005560      move     spaces              to  MIL-Strength-Record.
005570      move     WS-Mc-Date          to  Str-Date.
005580      move     WS-Day-Battalion (Day-Ix)  to  Str-Battalion.
005590      move     WS-Day-Company   (Day-Ix)  to  Str-Company.
005600      move     WS-Day-Platoon   (Day-Ix)  to  Str-Platoon.
005610      move     WS-Day-Squad     (Day-Ix)  to  Str-Squad.
005620      move     WS-Day-Strength  (Day-Ix)  to  Str-Strength.
005630      write    MIL-Strength-Record.
005640*
005650  aa061-Exit.
005660      exit.
005670*
005680  aa900-Close-Files.
005690      close    Mbr-File.
005700      close    Str-File.
005710*
005720  aa900-Exit.
005730      exit.
005740*
005750
