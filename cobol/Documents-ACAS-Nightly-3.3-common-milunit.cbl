000100*****************************************************************
000110**
000120*                                                               *
000130*         Unit String Parse / Squad-Letter Normalization        *
000140*****************************************************************
000150**
000160*
000170  identification          division.
000180*===============================
000190*
000200***
000210       program-id.         milunit.
000220***
000230*   author.             V B Coen FBCS, FIDM, FIDPM, 05/02/2026.
000240*                       For Applewood Computers.
000250***
000260*   Installation.       Applewood Computers - Milpacs batch
000270*suite.
000280***
000290*   Date-Written.       05/02/2026.
000300***
000310*   Date-Compiled.
000320***
000330*   Security.           Copyright (C) 2026, Vincent Bryan Coen.
000340*                       Distributed under the GNU General Public
000350*License.
000360*                       See the file COPYING for details.
000370***
000380*   remarks.            Splits a roster-board unit string such as
000390*                       "B/2/A/1-7" on the "/" into squad /
000400*platoon /
000410*                       company / battalion and normalizes the
000420*squad
000430*                       letter (A-Z) down to a digit (1-26) the
000440*way
000450*                       Milpacs always has.
000460*
000470*                       Same single VALUE string + redefines into
000480*an
000490*                       indexed table trick this shop always uses
000500*                       for an A-Z lookup, just no mod 11 sum at
000510*the
000520*                       end.
000530***
000540*   version.            1.00 of 05/02/2026.
000550*****
000560*Changes:
000570*04/02/2002 vbc - Y2K sweep on the shared roster-string parsing
000580*                 routine - confirmed the squad/platoon/company
000590*                 split never assumed a 2-digit year anywhere.
000600*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000610*                 compiler - recompiled clean, no source changes.
000620*19/10/2016 vbc - Reworked the single-char scan so a standalone
000630*                 alnum had to be bounded on BOTH sides by a
000640*                 non-alnum - was matching the middle of longer
000650*                 tokens before this.
000660*08/04/2018 vbc - Lifted the A-Z to 1-26 squad-letter lookup out
000670*                 of the caller and in here proper, same table
000680*                 redefines trick as the rest of this shop's
000690*                 lookups.
000700*16/04/2024 vbc - Copyright notice update superseding all
000710*                 previous notices.
000720*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000730*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000740*05/02/2026 vbc - 1.00  Created for the Milpacs
000750*retention/strength batch.
000760*14/02/2026 vbc -    .1 Battalion scan was stopping on the FIRST
000770*char
000780*                       of "1-7" etc even when "ACD" appeared
000790*earlier
000800*                       in the string - now takes the earliest
000810*start
000820*                       position of any of the four codes.
000830*
000840*****************************************************************
000850**********
000860*
000870*Copyright Notice.
000880*****************
000890*
000900*These files and programs are part of the Applewood Computers
000910*Accounting
000920*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000930*
000940*This program is now free software; you can redistribute it
000950*and/or modify it
000960*under the terms of the GNU General Public License as published
000970*by the
000980*Free Software Foundation; version 3 and later as revised for
000990*personal
001000*usage only and that includes for use within a business but
001010*without
001020*repackaging or for Resale in any way.
001030*
001040*ACAS is distributed in the hope that it will be useful, but
001050*WITHOUT
001060*ANY WARRANTY; without even the implied warranty of
001070*MERCHANTABILITY or
001080*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001090*License
001100*for more details.
001110*
001120*****************************************************************
001130**********
001140*
001150  environment             division.
001160*===============================
001170*
001180  configuration           section.
001190*------------------------------
001200  special-names.
001210      class Upper-Alpha    is "A" thru "Z"
001220      class Numeric-Digit  is "0" thru "9"
001230      upsi-0 on status is WS-Trace-On
001240      c01 is Top-Of-Form.
001250*
001260  input-output            section.
001270*------------------------------
001280*
001290  data                    division.
001300*===============================
001310*
001320  working-storage section.
001330*----------------------
001340*
001350  01  Alpha-Upper             pic x(26) value
001360          "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001370      03  filler  redefines Alpha-Upper.
001380          05  Alpha-Char      pic x     occurs 26 indexed by
001390             Alpha-Ix.
001400*
001410  01  WS-Batt-Codes           pic x(12) value "1-72-73-7ACD".
001420      03  filler  redefines WS-Batt-Codes.
001430          05  WS-Batt-Code    pic x(3)  occurs 4 indexed by
001440             Batt-Ix.
001450*
001460  01  WS-Parts.
001470      03  WS-Part-1           pic x(20).
001480      03  WS-Part-2           pic x(20).
001490      03  WS-Part-3           pic x(20).
001500      03  WS-Part-4           pic x(20).
001510      03  WS-Part-4-Peek  redefines WS-Part-4.
001520          05  WS-P4-Peek-Text pic x(8).
001530          05  filler          pic x(12).
001540*trace-only truncated view of the battalion token, DISPLAYed
001550*under upsi-0 when chasing a bad "1-7"/"ACD" scan - same peek
001560*idea as Hold-Unit-Peek in milmemb.
001570      03  filler              pic x(4).
001580*
001590  01  WS-Scan.
001600      03  WS-Scan-Target      pic x(20).
001610      03  WS-Scan-Mode        pic 9     comp.
001620*1 = squad, 2 = platoon, 3 = company
001630      03  WS-Scan-Pos         pic 99    comp.
001640      03  WS-Scan-Found       pic x.
001650      03  WS-Scan-Char        pic x.
001660      03  WS-Prior-Alnum      pic x.
001670      03  WS-Next-Alnum       pic x.
001680      03  WS-Num              pic 99    comp.
001690      03  filler              pic x(3).
001700*
001710  01  WS-Batt-Scan.
001720      03  WS-Batt-Pos         pic 99    comp.
001730      03  WS-Batt-Best-Pos    pic 99    comp.
001740      03  WS-Batt-Best-Code   pic x(3).
001750      03  filler              pic x(3).
001760*
001770  linkage                 section.
001780*-------------------------------
001790*
001800**********
001810*milunit *
001820**********
001830*
001840  01  Milunit-WS.
001850      03  Milunit-Unit-String pic x(80).
001860*already trimmed unit text, e.g. "B/2/A/1-7"
001870      03  Milunit-Squad       pic xx.
001880      03  Milunit-Platoon     pic x.
001890      03  Milunit-Company     pic x.
001900      03  Milunit-Battalion   pic x(3).
001910      03  filler              pic x(3).
001920*
001930  procedure division using Milunit-WS.
001940*===================================
001950*
001960      move     spaces  to  Milunit-Squad
001970                     Milunit-Platoon
001980                     Milunit-Company
001990                     Milunit-Battalion.
002000      move     spaces  to  WS-Part-1  WS-Part-2  WS-Part-3
002010             WS-Part-4.
002020*
002030      unstring Milunit-Unit-String delimited by "/"
002040               into  WS-Part-1  WS-Part-2  WS-Part-3  WS-Part-4.
002050*
002060*Squad - part 1 - first standalone char that is a letter or
002070*digit.
002080*
002090      move     WS-Part-1 to  WS-Scan-Target.
002100      move     1         to  WS-Scan-Mode.
002110      perform  MU010-Scan-Single thru MU010-Scan-Single-Exit.
002120      if       WS-Scan-Found = "Y"
002130               if       WS-Scan-Char >= "A" and <= "Z"
002140                     set    Alpha-Ix to 1
002150                     search Alpha-Char
002160                     when Alpha-Char (Alpha-Ix) = WS-Scan-Char
002170                     set  WS-Num to Alpha-Ix
002180                     end-search
002190                     move   WS-Num to Milunit-Squad
002200               else
002210                     move   WS-Scan-Char to Milunit-Squad (2:1)
002220                     move   "0"          to Milunit-Squad (1:1)
002230               end-if.
002240*
002250*Platoon - part 2, if present - first standalone digit.
002260*
002270      if       WS-Part-2 not = spaces
002280               move     WS-Part-2  to  WS-Scan-Target
002290               move     2          to  WS-Scan-Mode
002300               perform  MU010-Scan-Single thru
002310             MU010-Scan-Single-Exit
002320               if       WS-Scan-Found = "Y"
002330                     move  WS-Scan-Char to Milunit-Platoon
002340               end-if
002350      end-if.
002360*
002370*Company - part 3, if present - first standalone upper-case
002380*letter.
002390*
002400      if       WS-Part-3 not = spaces
002410               move     WS-Part-3  to  WS-Scan-Target
002420               move     3          to  WS-Scan-Mode
002430               perform  MU010-Scan-Single thru
002440             MU010-Scan-Single-Exit
002450               if       WS-Scan-Found = "Y"
002460                     move  WS-Scan-Char to Milunit-Company
002470               end-if
002480      end-if.
002490*
002500*Battalion - part 4, if present - earliest of 1-7 / 2-7 / 3-7 /
002510*ACD.
002520*
002530      if       WS-Part-4 not = spaces
002540               perform  MU020-Scan-Battalion thru
002550             MU020-Scan-Battalion-Exit
002560      end-if.
002570*
002580      go       to MU-Exit.
002590*
002600  MU010-Scan-Single.
002610*
002620* Looks for the FIRST one-character token in WS-Scan-Target that
002630*is
002640* bounded by non-alphanumerics (or the ends of the field) and
002650*which
002660* passes the test for WS-Scan-Mode :
002670*     1 = letter A-Z or digit 0-9     (squad)
002680*     2 = digit 0-9                   (platoon)
002690*     3 = letter A-Z                  (company)
002700*
002710      move     spaces  to  WS-Scan-Found  WS-Scan-Char.
002720      perform  MU011-Scan-Pos thru MU011-Scan-Pos-Exit
002730               varying WS-Scan-Pos from 1 by 1
002740               until   WS-Scan-Pos > 20  or  WS-Scan-Found = "Y".
002750*
002760  MU010-Scan-Single-Exit.
002770      exit.
002780*
002790  MU011-Scan-Pos.
002800      move     WS-Scan-Target (WS-Scan-Pos:1)  to  WS-Scan-Char.
002810*
002820      if       not ( (WS-Scan-Char >= "A" and <= "Z") or
002830                     (WS-Scan-Char >= "0" and <= "9") )
002840               go to MU011-Scan-Pos-Exit.
002850*
002860* Found an alphanumeric at WS-Scan-Pos - is it standalone (one
002870*char
002880* wide) and does it pass the WS-Scan-Mode test ?
002890*
002900      move     "N"  to  WS-Prior-Alnum  WS-Next-Alnum.
002910      if       WS-Scan-Pos > 1
002920               if       (WS-Scan-Target (WS-Scan-Pos - 1:1) >=
002930             "A" and <= "Z") or
002940                     (WS-Scan-Target (WS-Scan-Pos - 1:1) >= "0"
002950             and <= "9")
002960                     move  "Y"  to  WS-Prior-Alnum
002970               end-if
002980      end-if.
002990      if       WS-Scan-Pos < 20
003000               if       (WS-Scan-Target (WS-Scan-Pos + 1:1) >=
003010             "A" and <= "Z") or
003020                     (WS-Scan-Target (WS-Scan-Pos + 1:1) >= "0"
003030             and <= "9")
003040                     move  "Y"  to  WS-Next-Alnum
003050               end-if
003060      end-if.
003070      if       WS-Prior-Alnum = "Y" or WS-Next-Alnum = "Y"
003080               go to MU011-Scan-Pos-Exit.
003090*
003100      evaluate WS-Scan-Mode
003110          when 1
003120               if       (WS-Scan-Char >= "A" and <= "Z") or
003130                     (WS-Scan-Char >= "0" and <= "9")
003140                     move "Y"  to  WS-Scan-Found
003150               end-if
003160          when 2
003170               if       WS-Scan-Char >= "0" and <= "9"
003180                     move "Y"  to  WS-Scan-Found
003190               end-if
003200          when 3
003210               if       WS-Scan-Char >= "A" and <= "Z"
003220                     move "Y"  to  WS-Scan-Found
003230               end-if
003240      end-evaluate.
003250*
003260  MU011-Scan-Pos-Exit.
003270      exit.
003280*
003290  MU020-Scan-Battalion.
003300      move     zero    to  WS-Batt-Best-Pos.
003310      move     spaces  to  WS-Batt-Best-Code.
003320*
003330      set      Batt-Ix  to  1.
003340      perform  MU021-Batt-Code thru MU021-Batt-Code-Exit
003350               varying Batt-Ix from 1 by 1 until Batt-Ix > 4.
003360*
003370      if       WS-Batt-Best-Pos > zero
003380               move     WS-Batt-Best-Code  to  Milunit-Battalion.
003390*
003400  MU020-Scan-Battalion-Exit.
003410      exit.
003420*
003430  MU021-Batt-Code.
003440      perform  MU022-Batt-Pos thru MU022-Batt-Pos-Exit
003450               varying WS-Batt-Pos from 1 by 1 until WS-Batt-Pos
003460             > 18.
003470*
003480  MU021-Batt-Code-Exit.
003490      exit.
003500*
003510  MU022-Batt-Pos.
003520      if       WS-Part-4 (WS-Batt-Pos:3) = WS-Batt-Code (Batt-Ix)
003530               if       WS-Batt-Best-Pos = zero  or
003540                     WS-Batt-Pos < WS-Batt-Best-Pos
003550                     move  WS-Batt-Pos      to  WS-Batt-Best-Pos
003560                     move  WS-Batt-Code (Batt-Ix)  to
003570             WS-Batt-Best-Code
003580               end-if
003590               move     99 to WS-Batt-Pos
003600*found this code, stop scanning it
003610      end-if.
003620*
003630  MU022-Batt-Pos-Exit.
003640      exit.
003650*
003660  MU-Exit.
003670      exit     program.
003680*
003690
