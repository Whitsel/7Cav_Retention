000100*****************************************************************
000110*                                                              *
000120*              Cohort Movement Tracker  -  Milpacs              *
000130*                                                              *
000140*****************************************************************
000150*
000160  identification          division.
000170*================================
000180*
000190       program-id.       milmov.
000200***
000210*   Author.           V B Coen FBCS, FIDM, FIDPM, 09/02/2026.
000220*                     For Applewood Computers.
000230***
000240*   Installation.     Applewood Computers - Milpacs batch suite.
000250***
000260*   Date-Written.     09/02/2026.
000270***
000280*   Date-Compiled.
000290***
000300*   Security.         Copyright (C) 2026, Vincent Bryan Coen.
000310*                     Distributed under the GNU General Public
000320*License.
000330*                     See the file COPYING for details.
000340***
000350*   Remarks.          Per member, lists the dated cohort/unit
000360*                     movements off the roster board records - no
000370*                     membership table here, milrtn/milstr's
000380*                     assignment spells are not wanted, just the
000390*raw
000400*                     event list with its own label rules.
000410*
000420*                     Label rules are specific to this report
000430*(boot
000440*                     camp detection, the A-I letter swap,
000450*retired
000460*                     wording) so unlike milrtn/milstr this
000470*program
000480*                     does NOT call common-milunit - it is a
000490*                     different normalization and does not belong
000500*                     there.
000510*
000520*                     Same one-pass, no-sort-call shape this shop
000530*                     always uses for a straight transaction
000540*report,
000550*                     just a different layout at the end.
000560***
000570*   Version.          1.00 of 09/02/2026.
000580***
000590*   Called Modules.   milcvdt.
000600***
000610*   Files used :
000620*                     MBRFILE.   Member service records (input).
000630*                     MOVFILE.   Cohort movement report (output).
000640***
000650*   Error messages used.
000660*                     MV001 - MV002.
000670***
000680*Changes:
000690*04/02/2002 vbc - Y2K sweep on the roster-board text movement
000700*                 checks - confirmed none of the "Boot Camp" or
000710*                 comma-strip tests assume a 2-digit year.
000720*29/01/2009 vbc - Migration to GnuCOBOL from the old Open COBOL
000730*                 compiler - recompiled clean, no source changes.
000740*19/10/2016 vbc - Reworked the free-text scan so a stray comma
000750*                 or trailing space in the board export no
000760*                 longer threw the column positions out by one.
000770*08/04/2018 vbc - Pulled the "Boot Camp" wording checks into
000780*                 their own paragraph, was inline in three
000790*                 places with slightly different digit counts.
000800*16/04/2024 vbc - Copyright notice update superseding all
000810*                 previous notices.
000820*19/09/2025 vbc - 3.3.00 Version update and builds reset.
000830*13/11/2025 vbc - Capitalise vars, paragraphs etc.
000840*09/02/2026 vbc - 1.00 Created for the Milpacs retention/strength
000850*batch.
000860*17/02/2026 vbc -   .1 "Boot Camp" check was matching "123/45/6"
000870*as
000880*                      well as the proper ddd/dd/dd shape -
000890*tightened
000900*                      MV036 to check the exact digit counts
000910*either
000920*                      side of each slash.
000930*21/02/2026 vbc -   .2 Comma strip now runs before the Boot Camp
000940*test,
000950*                      not after - a board entry of
000960*"123,456/78/90"
000970*                      was slipping past both rules.
000980*
000990*****************************************************************
001000**********
001010*
001020*Copyright Notice.
001030*****************
001040*
001050*These files and programs are part of the Applewood Computers
001060*Accounting
001070*System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
001080*
001090*This program is now free software; you can redistribute it
001100*and/or modify it
001110*under the terms of the GNU General Public License as published
001120*by the
001130*Free Software Foundation; version 3 and later as revised for
001140*personal
001150*usage only and that includes for use within a business but
001160*without
001170*repackaging or for Resale in any way.
001180*
001190*ACAS is distributed in the hope that it will be useful, but
001200*WITHOUT
001210*ANY WARRANTY; without even the implied warranty of
001220*MERCHANTABILITY or
001230*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public
001240*License
001250*for more details.
001260*
001270*****************************************************************
001280**********
001290*
001300  environment              division.
001310*================================
001320*
001330  configuration            section.
001340*-----------------------
001350  special-names.
001360      class Upper-Alpha    is "A" thru "Z"
001370      class Numeric-Digit  is "0" thru "9"
001380      upsi-0 on status is MV-Trace-On
001390      c01 is Top-Of-Form.
001400*
001410  input-output             section.
001420*-----------------------
001430  file-control.
001440      select   Mbr-File    assign       "MBRFILE"
001450                     organization line sequential
001460                     status       Mbr-File-Status.
001470*
001480      select   Mov-File     assign       "MOVFILE"
001490                     organization line sequential
001500                     status       Mov-File-Status.
001510*
001520  data                     division.
001530*================================
001540*
001550  file section.
001560*
001570  fd  Mbr-File.
001580  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilmbr.cob".
001590*
001600  fd  Mov-File.
001610  copy "Documents-ACAS-Nightly-3.3-copybooks-wsmilmov.cob".
001620*
001630  working-storage section.
001640*-----------------------
001650*
001660  77  Prog-Name                pic x(16)  value "milmov (1.00)".
001670*
001680  01  WS-File-Status.
001690      03  Mbr-File-Status      pic xx     value zero.
001700      03  Mov-File-Status      pic xx     value zero.
001710      03  filler               pic x(2).
001720*
001730  01  WS-Switches.
001740      03  WS-Eof-Mbr           pic x      value "N".
001750      03  filler               pic x(3).
001760*
001770  01  WS-Error-Msgs.
001780      03  MV001                pic x(40)  value
001790               "MV001 Member file open failed status =".
001800      03  MV002                pic x(40)  value
001810               "MV002 Movement file open failed status=".
001820      03  WS-Msg-Status        pic xx.
001830      03  filler               pic x(8).
001840*
001850  01  WS-Hold-Member.
001860      03  WS-Hold-Member-Id    pic 9(8).
001870      03  filler               pic x(2).
001880      03  WS-Hold-Username     pic x(30).
001890  01  WS-Hold-Uname-Peek  redefines  WS-Hold-Username.
001900*First-name part only - used by the MV-Trace-On DISPLAY so
001910*the log line does not run the full 30 bytes wide.
001920      03  WS-Hu-Peek           pic x(12).
001930      03  filler               pic x(18).
001940*
001950* One
001960*member's raw movement list - no membership spells here, just
001970* one row per transfer/discharge event, in input order until
001980*sorted.
001990*
002000  01  WS-Moves.
002010      03  WS-Move-Count         pic 9(4)  comp.
002020      03  WS-Move-Entry   occurs 200 times indexed by Mv-Ix.
002030          05  WS-Mv-Jdn         pic 9(7)  comp.
002040          05  WS-Mv-Cohort      pic x(20).
002050          05  filler            pic x(4).
002060*
002070  01  WS-Hold-Move.
002080      03  WS-Hold-Mv-Jdn        pic 9(7)  comp.
002090      03  WS-Hold-Mv-Cohort     pic x(20).
002100      03  filler                pic x(4).
002110*
002120  01  WS-Sub-Calls.
002130      03  WS-Milcvdt-WS.
002140          05  WS-Mc-Func        pic 9.
002150          05  WS-Mc-Date        pic x(10).
002160      03  WS-Mc-Date-Grp  redefines  WS-Mc-Date.
002170*Trace view only, see MV-Trace-On - breaks the date out
002180*for a DISPLAY without fighting reference modification.
002190          05  WS-Mc-Tv-Yyyy     pic x(4).
002200          05  filler            pic x.
002210          05  WS-Mc-Tv-Mm       pic xx.
002220          05  filler            pic x.
002230          05  WS-Mc-Tv-Dd       pic xx.
002240          05  WS-Mc-Jdn         pic 9(7)   comp.
002250          05  WS-Mc-Valid       pic x.
002260*
002270* Token scan work area - walks Mbr-Record-Details looking for the
002280* first whitespace-delimited token that contains a "/".
002290*
002300  01  WS-Token-Scan.
002310      03  WS-Scan-Pos           pic 99     comp.
002320      03  WS-Tok-Buf            pic x(20).
002330      03  WS-Tok-Len            pic 99     comp.
002340      03  WS-Tok-Found          pic x.
002350      03  WS-Slash-Count        pic 9(3)   comp.
002360      03  WS-Scan-Char          pic x.
002370      03  filler                pic x(3).
002380*
002390* Label-building work area for the cohort normalization rules.
002400*
002410  01  WS-Label-Work.
002420      03  WS-Raw-Token          pic x(20).
002430      03  WS-Clean-Token        pic x(20).
002440      03  WS-Boot-Test          pic x(9).
002450      03  WS-Boot-Flag          pic x.
002460      03  WS-Lbl-Part-1         pic x(20).
002470      03  WS-Lbl-Part-2         pic x(20).
002480      03  WS-Lbl-Part-3         pic x(20).
002490      03  WS-Lbl-Part-4         pic x(20).
002500      03  WS-Lbl-Slash-Count    pic 9(3)   comp.
002510      03  WS-Lbl-Out            pic x(20).
002520      03  WS-Retired-Flag       pic x.
002530      03  WS-Upper-Details      pic x(80).
002540      03  WS-Scan-J             pic 99     comp.
002550      03  WS-AI-Digit           pic 9.
002560      03  filler                pic x(3).
002570*
002580* Letter-to-digit table for the A-I swap, same idea as
002590*common-milunit
002600* but this report only ever swaps A thru I, never the full
002610*alphabet.
002620*
002630  01  WS-AI-Letters             pic x(9)   value "ABCDEFGHI".
002640      03  filler  redefines WS-AI-Letters.
002650          05  WS-AI-Char        pic x      occurs 9 indexed by
002660             AI-Ix.
002670*
002680  procedure division.
002690*=================
002700*
002710  aa000-Main.
002720*
002730      perform  aa010-Open-Files       thru  aa010-Exit.
002740*
002750      move     "N"  to  WS-Eof-Mbr.
002760      move     zero to  WS-Move-Count.
002770      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
002780      if       WS-Eof-Mbr = "Y"
002790               go to aa000-No-More.
002800*
002810      move     Mbr-Member-Id  to  WS-Hold-Member-Id.
002820      move     Mbr-Username   to  WS-Hold-Username.
002830*
002840      perform  aa025-Process-Record thru aa025-Exit
002850               until    WS-Eof-Mbr = "Y".
002860*
002870      perform  aa050-Write-Member thru aa050-Exit.
002880*
002890  aa000-No-More.
002900      perform  aa900-Close-Files      thru  aa900-Exit.
002910      goback.
002920*
002930  aa000-Exit.
002940      exit.
002950*
002960  aa010-Open-Files.
002970      open     input  Mbr-File.
002980      if       Mbr-File-Status not = "00"
002990               move   Mbr-File-Status  to  WS-Msg-Status
003000               display MV001 " " WS-Msg-Status
003010               stop    run.
003020*
003030      open     output Mov-File.
003040      if       Mov-File-Status not = "00"
003050               move   Mov-File-Status  to  WS-Msg-Status
003060               display MV002 " " WS-Msg-Status
003070               close   Mbr-File
003080               stop    run.
003090*
003100  aa010-Exit.
003110      exit.
003120*
003130  aa025-Process-Record.
003140*
003150* A member-id break writes the member just finished, then starts
003160*a
003170* fresh movement list for the next one - the board export can
003180*carry
003190* several members in the one run even though the spec talks of
003200*"one
003210* member's record file" at a time.
003220*
003230      if       Mbr-Member-Id not = WS-Hold-Member-Id
003240               perform  aa050-Write-Member thru aa050-Exit
003250               move     zero             to  WS-Move-Count
003260               move     Mbr-Member-Id    to  WS-Hold-Member-Id
003270               move     Mbr-Username     to  WS-Hold-Username
003280      end-if.
003290*
003300      perform  aa026-Extract-Move thru aa026-Exit.
003310      read     Mbr-File  at end  move "Y" to WS-Eof-Mbr.
003320*
003330  aa025-Exit.
003340      exit.
003350*
003360  aa026-Extract-Move.
003370      if       not (Mbr-Is-Transfer or Mbr-Is-Discharge)
003380               go to aa026-Exit.
003390*
003400      if       WS-Move-Count >= 200
003410               go to aa026-Exit.
003420*
003430      add      1  to  WS-Move-Count.
003440*
003450      move     1               to  WS-Mc-Func.
003460      move     Mbr-Record-Date to  WS-Mc-Date.
003470      call     "milcvdt"  using  WS-Milcvdt-WS.
003480      move     WS-Mc-Jdn        to  WS-Mv-Jdn (WS-Move-Count).
003490*
003500      if       Mbr-Is-Transfer
003510               perform  aa030-Transfer-Label thru aa030-Exit
003520      else
003530               perform  aa040-Discharge-Label thru aa040-Exit
003540      end-if.
003550*
003560  aa026-Exit.
003570      exit.
003580*
003590  aa030-Transfer-Label.
003600*
003610* Finds the first whitespace-delimited token in the details text
003620* that contains a "/" - the cohort/unit candidate - then
003630*normalizes
003640* it.  No such token means the event is simply "Unknown".
003650*
003660      move     spaces  to  WS-Raw-Token.
003670      move     "N"     to  WS-Tok-Found.
003680      perform  aa031-Scan-Tokens thru aa031-Exit.
003690*
003700      if       WS-Tok-Found = "N"
003710               move   "Unknown"  to  WS-Mv-Cohort (WS-Move-Count)
003720      else
003730               perform aa035-Normalize-Label thru aa035-Exit
003740               move    WS-Lbl-Out  to  WS-Mv-Cohort
003750             (WS-Move-Count)
003760      end-if.
003770*
003780  aa030-Exit.
003790      exit.
003800*
003810  aa031-Scan-Tokens.
003820      move     zero    to  WS-Tok-Len.
003830      move     spaces  to  WS-Tok-Buf.
003840      perform  aa032-Scan-One-Char thru aa032-Exit
003850               varying WS-Scan-Pos from 1 by 1
003860               until   WS-Scan-Pos > 80  or  WS-Tok-Found = "Y".
003870*
003880* Details text may end mid-token with no trailing space - check
003890* whatever is left in the buffer.
003900*
003910      if       WS-Tok-Found = "N" and WS-Tok-Len > zero
003920               perform aa033-Check-Token thru aa033-Exit.
003930*
003940  aa031-Exit.
003950      exit.
003960*
003970  aa032-Scan-One-Char.
003980      move     Mbr-Record-Details (WS-Scan-Pos:1)  to
003990             WS-Scan-Char.
004000*
004010      if       WS-Scan-Char = space
004020               if       WS-Tok-Len > zero
004030                     perform  aa033-Check-Token thru aa033-Exit
004040                     move     zero    to  WS-Tok-Len
004050                     move     spaces  to  WS-Tok-Buf
004060               end-if
004070      else
004080               if       WS-Tok-Len < 20
004090                     add      1  to  WS-Tok-Len
004100                     move     WS-Scan-Char  to
004110                     WS-Tok-Buf (WS-Tok-Len:1)
004120               end-if
004130      end-if.
004140*
004150  aa032-Exit.
004160      exit.
004170*
004180  aa033-Check-Token.
004190      move     zero  to  WS-Slash-Count.
004200      inspect  WS-Tok-Buf  tallying  WS-Slash-Count  for  all
004210             "/".
004220      if       WS-Slash-Count > zero
004230               move  "Y"        to  WS-Tok-Found
004240               move  WS-Tok-Buf to  WS-Raw-Token
004250      end-if.
004260*
004270  aa033-Exit.
004280      exit.
004290*
004300  aa035-Normalize-Label.
004310*
004320* Comma strip, then the boot-camp shape test, then the A-I swap -
004330* the order matters, see the 21/02/2026 change note above.
004340*
004350      move     WS-Raw-Token  to  WS-Clean-Token.
004360      inspect  WS-Clean-Token  replacing  all ","  by  space.
004370      perform  aa036-Pack-Left thru aa036-Exit.
004380*
004390      perform  aa037-Test-Boot-Camp thru aa037-Exit.
004400      if       WS-Boot-Flag = "Y"
004410               move  "Boot Camp"  to  WS-Lbl-Out
004420               go to aa035-Exit.
004430*
004440      move     spaces  to  WS-Lbl-Part-1  WS-Lbl-Part-2
004450                     WS-Lbl-Part-3  WS-Lbl-Part-4.
004460      unstring WS-Clean-Token  delimited by "/"
004470               into   WS-Lbl-Part-1  WS-Lbl-Part-2
004480                     WS-Lbl-Part-3  WS-Lbl-Part-4.
004490*
004500      if       WS-Lbl-Part-2 = spaces
004510               move   "Unknown"  to  WS-Lbl-Out
004520               go to aa035-Exit.
004530*
004540      if       WS-Lbl-Part-1 (2:1) = space  and
004550               WS-Lbl-Part-1 (1:1) >= "A"   and  <= "I"
004560               set    AI-Ix  to  1
004570               search WS-AI-Char
004580                     when  WS-AI-Char (AI-Ix) = WS-Lbl-Part-1
004590             (1:1)
004600                     set   WS-Scan-J  to  AI-Ix
004610               end-search
004620               move   WS-Scan-J   to  WS-AI-Digit
004630               move   spaces      to  WS-Lbl-Part-1
004640               move   WS-AI-Digit to  WS-Lbl-Part-1 (1:1)
004650      end-if.
004660*
004670      move     1        to  WS-Scan-Pos.
004680      move     spaces   to  WS-Lbl-Out.
004690      string   WS-Lbl-Part-1  delimited by space
004700               "/"            delimited by size
004710               WS-Lbl-Part-2   delimited by space
004720               into WS-Lbl-Out
004730               with pointer WS-Scan-Pos
004740               on   overflow    continue
004750      end-string.
004760*
004770      perform  aa038-Append-Part thru aa038-Exit
004780               varying WS-Scan-J from 3 by 1 until WS-Scan-J > 4.
004790*
004800  aa035-Exit.
004810      exit.
004820*
004830  aa036-Pack-Left.
004840*
004850* Comma removal via INSPECT leaves a gap where the comma was -
004860*shift
004870* the token down to close it, same out-of-line shift idiom milrtn
004880* uses for its trim.
004890*
004900      perform  aa036a-Squeeze-Once thru aa036a-Exit
004910               varying WS-Scan-J from 1 by 1 until WS-Scan-J >
004920             19.
004930*
004940  aa036-Exit.
004950      exit.
004960*
004970  aa036a-Squeeze-Once.
004980      if       WS-Clean-Token (WS-Scan-J:1) = space  and
004990               WS-Clean-Token (WS-Scan-J + 1:1) not = space
005000               move    WS-Clean-Token (WS-Scan-J + 1:20 -
005010             WS-Scan-J)
005020                     to WS-Clean-Token (WS-Scan-J:20 - WS-Scan-J)
005030               move    space  to  WS-Clean-Token (20:1)
005040      end-if.
005050*
005060  aa036a-Exit.
005070      exit.
005080*
005090  aa037-Test-Boot-Camp.
005100*
005110* ddd/dd/dd - three digits, slash, two digits, slash, two digits,
005120* nothing more.  Checked digit by digit rather than a generic
005130* pattern match, per this shop's habit of testing fields a
005140* character at a time instead of reaching for anything fancier.
005150*
005160      move     "N"  to  WS-Boot-Flag.
005170      move     WS-Clean-Token (1:9)  to  WS-Boot-Test.
005180*
005190      if       WS-Boot-Test (1:3)   is numeric  and
005200               WS-Boot-Test (4:1) = "/"          and
005210               WS-Boot-Test (5:2)   is numeric  and
005220               WS-Boot-Test (7:1) = "/"          and
005230               WS-Boot-Test (8:2)   is numeric  and
005240               WS-Clean-Token (10:1) = space
005250               move   "Y"  to  WS-Boot-Flag
005260      end-if.
005270*
005280  aa037-Exit.
005290      exit.
005300*
005310  aa038-Append-Part.
005320      evaluate WS-Scan-J
005330          when 3
005340               if    WS-Lbl-Part-3 not = spaces
005350                     string "/" delimited by size
005360                     WS-Lbl-Part-3 delimited by space
005370                     into WS-Lbl-Out with pointer WS-Scan-Pos
005380                     end-string
005390               end-if
005400          when 4
005410               if    WS-Lbl-Part-4 not = spaces
005420                     string "/" delimited by size
005430                     WS-Lbl-Part-4 delimited by space
005440                     into WS-Lbl-Out with pointer WS-Scan-Pos
005450                     end-string
005460               end-if
005470      end-evaluate.
005480*
005490  aa038-Exit.
005500      exit.
005510*
005520  aa040-Discharge-Label.
005530      move     Mbr-Record-Details  to  WS-Upper-Details.
005540      inspect  WS-Upper-Details  converting
005550               "abcdefghijklmnopqrstuvwxyz"
005560               to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005570*
005580      move     "N"  to  WS-Retired-Flag.
005590      perform  aa041-Scan-Retired thru aa041-Exit
005600               varying WS-Scan-J from 1 by 1
005610               until   WS-Scan-J > 74  or  WS-Retired-Flag = "Y".
005620*
005630      if       WS-Retired-Flag = "Y"
005640               move   "Retired"      to  WS-Mv-Cohort
005650             (WS-Move-Count)
005660      else
005670               move   "Discharged"   to  WS-Mv-Cohort
005680             (WS-Move-Count)
005690      end-if.
005700*
005710  aa040-Exit.
005720      exit.
005730*
005740  aa041-Scan-Retired.
005750      if       WS-Upper-Details (WS-Scan-J:7) = "RETIRED"
005760               move   "Y"  to  WS-Retired-Flag.
005770*
005780  aa041-Exit.
005790      exit.
005800*
005810  aa050-Write-Member.
005820*
005830* Sorts the
005840*member's movements by date, writes the title line, then
005850* the movements themselves.
005860*
005870      if       WS-Move-Count = zero
005880               go to aa050-Exit.
005890*
005900      perform  aa055-Sort-Moves thru aa055-Exit.
005910*
005920      move     spaces             to  MIL-Movement-Record.
005930      move     WS-Hold-Username   to  Mov-Hdr-Username.
005940      write    MIL-Movement-Record.
005950*
005960      perform  aa060-Write-One-Move thru aa060-Exit
005970               varying Mv-Ix from 1 by 1 until Mv-Ix >
005980             WS-Move-Count.
005990*
006000  aa050-Exit.
006010      exit.
006020*
006030  aa055-Sort-Moves.
006040      move     "N"  to  WS-Tok-Found.
006050      perform  aa056-Sort-Pass thru aa056-Exit
006060               until   WS-Tok-Found = "Y".
006070*
006080  aa055-Exit.
006090      exit.
006100*
006110  aa056-Sort-Pass.
006120      move     "Y"  to  WS-Tok-Found.
006130      perform  aa057-Sort-Compare thru aa057-Exit
006140               varying Mv-Ix from 1 by 1 until Mv-Ix >
006150             WS-Move-Count - 1.
006160*
006170  aa056-Exit.
006180      exit.
006190*
006200  aa057-Sort-Compare.
006210      if       WS-Mv-Jdn (Mv-Ix) > WS-Mv-Jdn (Mv-Ix + 1)
006220               move     WS-Move-Entry (Mv-Ix)      to
006230             WS-Hold-Move
006240               move     WS-Move-Entry (Mv-Ix + 1)  to
006250                     WS-Move-Entry (Mv-Ix)
006260               move     WS-Hold-Move               to
006270                     WS-Move-Entry (Mv-Ix + 1)
006280               move     "N"  to  WS-Tok-Found
006290      end-if.
006300*
006310  aa057-Exit.
006320      exit.
006330*
006340  aa060-Write-One-Move.
006350      move     2                   to  WS-Mc-Func.
006360      move     WS-Mv-Jdn (Mv-Ix)   to  WS-Mc-Jdn.
006370      call     "milcvdt"  using  WS-Milcvdt-WS.
006380*
006390      move     spaces              to  MIL-Movement-Record.
006400      move     WS-Mc-Date          to  Mov-Date.
006410      move     WS-Mv-Cohort (Mv-Ix) to Mov-Cohort.
006420      write    MIL-Movement-Record.
006430*
006440  aa060-Exit.
006450      exit.
006460*
006470  aa900-Close-Files.
006480      close    Mbr-File.
006490      close    Mov-File.
006500*
006510  aa900-Exit.
006520      exit.
006530*
006540
